000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  CLICPY                                              00000500
000600*                                                                00000600
000700* AUTHOR  :  R. MARTINEZ                                         00000700
000800*                                                                00000800
001600* CLIENT / USER MASTER RECORD.  REPLACE ==:TAG:== WITH THE       00001600
001700* CALLER'S PREFIX, E.G.                                         *00001700
001800*   COPY CLICPY REPLACING ==:TAG:== BY ==CL==.                   00001800
001900*   COPY CLICPY REPLACING ==:TAG:== BY ==WS-CLI==.               00001900
002000*                                                                00002000
002100*----------------------------------------------------------------00002100
002200*   DATE     BY     TICKET     DESCRIPTION                      *00002200
002300*----------------------------------------------------------------00002300
002400*   03/11/86  RM    INITIAL CREATION FOR CATALOG SUBSYSTEM       *00002400
002500*   11/19/91  KAN   CH00188  ADDED CLI-ROLE FOR ADMIN LOGONS     *00002500
002600*   09/30/98  DWS   Y2K0074  NO DATE FIELDS ON THIS RECORD       *00002600
002700*   06/02/05  RM    CH00588  EMAIL WIDENED TO 100 BYTES          *00002700
002800******************************************************************00002800
002900 01  :TAG:-REC.                                                 00002900
003000     05  :TAG:-ID                   PIC 9(9).                   00003000
003100     05  :TAG:-FIRST-NAME           PIC X(50).                 *00003100
003200     05  :TAG:-LAST-NAME            PIC X(50).                 *00003200
003300     05  :TAG:-EMAIL                PIC X(100).                *00003300
003400     05  :TAG:-PASSWORD             PIC X(60).                 *00003400
003500     05  :TAG:-ENABLED              PIC X(1).                   00003500
003600         88  :TAG:-IS-ENABLED       VALUE 'Y'.                  *00003600
003700         88  :TAG:-IS-BLOCKED       VALUE 'N'.                  *00003700
003800     05  :TAG:-ROLE                 PIC X(10).                 *00003800
003900         88  :TAG:-IS-ADMIN         VALUE 'ADMIN     '.         *00003900
004000         88  :TAG:-IS-CLIENT        VALUE 'CLIENT    '.         *00004000
004100     05  :TAG:-BALANCE              PIC S9(8)V99 COMP-3.        00004100
004200     05  FILLER                     PIC X(4).                  *00004200
