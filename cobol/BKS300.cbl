000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO.  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  BKS300                                                00000500
000600*                                                                 00000600
000700* READS THE CLIENT ACCOUNT MAINTENANCE TRANSACTION FILE AND       00000700
000800* APPLIES EACH REQUEST (ADD, UPDATE, DELETE, BLOCK, UNBLOCK, GET) 00000800
000900* AGAINST THE CLIENT MASTER.  ALSO READS THE DEFAULT-             00000900
001000* ADMINISTRATOR PARAMETER CARD ONCE AT THE START OF THE RUN AND   00001000
001100* SETS UP THE HOUSE LOGON IF IT IS NOT ALREADY ON FILE.           00001100
001200* PRODUCES A PRINTED MAINTENANCE REPORT WITH ONE LINE PER         00001200
001300* TRANSACTION AND CONTROL TOTALS.                                 00001300
001400******************************************************************00001400
001500 IDENTIFICATION DIVISION.                                         00001500
001600 PROGRAM-ID.     BKS300.                                          00001600
001700 AUTHOR.         R. MARTINEZ.                                     00001700
001800 INSTALLATION.   MIDLAND BOOK DISTRIBUTORS - DATA CENTER.         00001800
001900 DATE-WRITTEN.   03/11/86.                                        00001900
002000 DATE-COMPILED.                                                   00002000
002100 SECURITY.       CONFIDENTIAL - CLIENT PASSWORD DATA.             00002100
002200*                                                                 00002200
002300******************************************************************00002300
002400*     AMENDMENT HISTORY                                          00002400
002500*                                                                 00002500
002600*     DATE      BY     TICKET    DESCRIPTION                     00002600
002700*     --------  -----  --------  --------------------------------00002700
002800*     03/11/86  RM     ---       INITIAL VERSION - USER-CARD      00002800
002900*                                MAINTENANCE CONVERTED FROM THE   00002900
003000*                                ON-LINE CUSTOMER PANELS.         00003000
003100*     11/19/91  KAN    CH00188   ADDED THE ADMIN/CLIENT ROLE AND  00003100
003200*                                BLOCK/UNBLOCK TRANSACTIONS.      00003200
003300*     04/08/94  RM     CH00265   PASSWORD COMPLEXITY RULE ADDED   00003300
003400*                                PER SECURITY OFFICE MEMO 94-17.  00003400
003500*     09/30/98  DWS    Y2K0074   NO DATE FIELDS ON THIS RECORD -  00003500
003600*                                RUN DATE STILL STAMPED FOR THE   00003600
003700*                                REPORT HEADING.                 00003700
003800*     06/02/05  RM     CH00588   EMAIL WIDENED TO 100 BYTES,      00003800
003900*                                FORMAT CHECK ADDED (CH00591).    00003900
004000*     08/14/07  KAN    CH00640   DEFAULT-ADMINISTRATOR PARAMETER  00004000
004100*                                CARD AND SET-UP LOGIC ADDED.     00004100
004200******************************************************************00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT CLIENT-MASTER ASSIGN TO CLIMSTR                       00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS  IS WS-CLIMSTR-STATUS.                    00005300
005400     SELECT CLIENT-OUT    ASSIGN TO CLIOUT                        00005400
005500            ACCESS IS SEQUENTIAL                                  00005500
005600            FILE STATUS  IS WS-CLIOUT-STATUS.                     00005600
005700     SELECT TRANSACTION-FILE ASSIGN TO CTRANFL                    00005700
005800            ACCESS IS SEQUENTIAL                                  00005800
005900            FILE STATUS  IS WS-CTRANFL-STATUS.                    00005900
006000     SELECT ADMIN-PARM-FILE ASSIGN TO ADMPARM                     00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS  IS WS-ADMPARM-STATUS.                    00006200
006300     SELECT REPORT-FILE   ASSIGN TO CLIRPT                        00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS  IS WS-CLIRPT-STATUS.                     00006500
006600******************************************************************00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900*                                                                 00006900
007000 FD  CLIENT-MASTER                                                00007000
007100     RECORDING MODE IS F                                          00007100
007200     BLOCK CONTAINS 0 RECORDS.                                    00007200
007300 COPY CLICPY REPLACING ==:TAG:== BY ==CL==.                       *00007300
007400*                                                                 00007400
007500 FD  CLIENT-OUT                                                   00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800 COPY CLICPY REPLACING ==:TAG:== BY ==CLOUT==.                    *00007800
007900*                                                                 00007900
008000 FD  TRANSACTION-FILE                                             00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY CTRNCPY.                                                    00008200
008300*                                                                 00008300
008400 FD  ADMIN-PARM-FILE                                              00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY ADMPCPY.                                                    00008600
008700*                                                                 00008700
008800 FD  REPORT-FILE                                                  00008800
008900     RECORDING MODE IS F.                                        00008900
009000 01  REPORT-RECORD              PIC X(132).                       00009000
009100******************************************************************00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300******************************************************************00009300
009400*                                                                 00009400
009500 01  WS-FILE-STATUSES.                                            00009500
009600     05  WS-CLIMSTR-STATUS       PIC X(2) VALUE SPACES.           00009600
009700     05  WS-CLIOUT-STATUS        PIC X(2) VALUE SPACES.           00009700
009800     05  WS-CTRANFL-STATUS       PIC X(2) VALUE SPACES.           00009800
009900         88  CTRANFL-EOF         VALUE '10'.                      00009900
010000     05  WS-ADMPARM-STATUS       PIC X(2) VALUE SPACES.           00010000
010100         88  ADMPARM-EOF         VALUE '10'.                      00010100
010200     05  WS-CLIRPT-STATUS        PIC X(2) VALUE SPACES.           00010200
010300*                                                                 00010300
010400 01  WS-SWITCHES.                                                 00010400
010420     05  WS-CLIMSTR-STATUS-EOF   PIC X     VALUE 'N'.             00010420
010500     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00010500
010600         88  TRAN-AT-EOF         VALUE 'Y'.                       00010600
010700     05  WS-ADMPARM-EOF-SW       PIC X     VALUE 'N'.             00010700
010800         88  ADMPARM-AT-EOF      VALUE 'Y'.                       00010800
010900     05  WS-CLI-FOUND-SW         PIC X     VALUE 'N'.             00010900
011000         88  CLI-WAS-FOUND       VALUE 'Y'.                       00011000
011100     05  WS-DUPEMAIL-FOUND-SW    PIC X     VALUE 'N'.             00011100
011200         88  DUPEMAIL-WAS-FOUND  VALUE 'Y'.                       00011200
011300     05  WS-PWD-HAS-DIGIT-SW     PIC X     VALUE 'N'.             00011300
011400         88  PWD-HAS-DIGIT       VALUE 'Y'.                       00011400
011500     05  WS-PWD-HAS-LOWER-SW     PIC X     VALUE 'N'.             00011500
011600         88  PWD-HAS-LOWER       VALUE 'Y'.                       00011600
011700     05  WS-PWD-HAS-UPPER-SW     PIC X     VALUE 'N'.             00011700
011800         88  PWD-HAS-UPPER       VALUE 'Y'.                       00011800
011900     05  WS-PWD-HAS-SPECIAL-SW   PIC X     VALUE 'N'.             00011900
012000         88  PWD-HAS-SPECIAL     VALUE 'Y'.                       00012000
012100     05  WS-PWD-VALID-SW         PIC X     VALUE 'N'.             00012100
012200         88  PWD-IS-VALID        VALUE 'Y'.                       00012200
012300     05  WS-EMAIL-VALID-SW       PIC X     VALUE 'N'.             00012300
012400         88  EMAIL-FORMAT-IS-VALID VALUE 'Y'.                     00012400
012500*                                                                 00012500
012600 01  WS-CURRENT-DATE-TIME.                                        00012600
012700     05  WS-CURRENT-DATE.                                         00012700
012800         10  WS-CURRENT-YEAR     PIC 9(2).                        00012800
012900         10  WS-CURRENT-MONTH    PIC 9(2).                        00012900
013000         10  WS-CURRENT-DAY      PIC 9(2).                        00013000
013100     05  WS-CURRENT-TIME.                                         00013100
013200         10  WS-CURRENT-HOUR     PIC 9(2).                        00013200
013300         10  WS-CURRENT-MINUTE   PIC 9(2).                        00013300
013400         10  WS-CURRENT-SECOND   PIC 9(2).                        00013400
013500         10  WS-CURRENT-HNDSEC   PIC 9(2).                        00013500
013600*                                                                 00013600
013700* DUMP-READABLE ALTERNATE VIEW OF THE BALANCE WORK FIELD - KEPT   *00013700
013800* FOR ABEND DIAGNOSIS THE WAY SAM1/SAM3ABND KEPT ABEND-TEST-N     *00013800
013900* REDEFINES ABEND-TEST.                                          *00013900
014000 01  WS-AMOUNT-WORK              PIC S9(8)V99 COMP-3 VALUE +0.    00014000
014100 01  WS-AMOUNT-WORK-X REDEFINES WS-AMOUNT-WORK PIC X(6).          00014100
014200*                                                                 00014200
014300* CHARACTER-BY-CHARACTER VIEW OF A NEWLY-ASSIGNED CLIENT ID, USED*00014300
014400* ONLY FOR DUMP/DISPLAY PURPOSES.                                *00014400
014500 01  WS-NEW-CLIENT-ID            PIC 9(9)   VALUE 0.              00014500
014600 01  WS-NEW-CLIENT-ID-X REDEFINES WS-NEW-CLIENT-ID PIC X(9).      00014600
014700*                                                                 00014700
014800* PASSWORD RULE WORK AREA (CH00265) - REQUIRED CHARACTER CLASSES  *00014800
014900* ARE TESTED ONE CHARACTER AT A TIME WITHOUT AN INTRINSIC         *00014900
015000* FUNCTION, THE WAY 620-SCAN-EMAIL-SUBSTRING DOES IN BKS100.      *00015000
015100 01  WS-PWD-WORK.                                                 00015100
015150     05  WS-PWD-WORK-PASSWORD    PIC X(60)  VALUE SPACES.         00015150
015200     05  WS-PWD-LEN              PIC 9(3)   COMP.                 00015200
015300     05  WS-PWD-IX               PIC 9(3)   COMP.                 00015300
015400     05  WS-PWD-CHECK-CHAR       PIC X      VALUE SPACE.          00015400
015500*                                                                 00015500
015600* THE SET OF ACCEPTABLE SPECIAL CHARACTERS PER SECURITY OFFICE    *00015600
015700* MEMO 94-17 - THE TABLE VIEW LETS 607-SCAN-SPECIAL-SET WALK IT   *00015700
015800* ONE POSITION AT A TIME.                                        *00015800
015900 01  WS-SPECIAL-CHARS            PIC X(18)                        00015900
016000                 VALUE '@#$%^&+=!()_.,:;?-'.                      00016000
016100 01  WS-SPECIAL-CHARS-TBL REDEFINES WS-SPECIAL-CHARS.             00016100
016200     05  WS-SPC-CHAR             PIC X OCCURS 18 TIMES.           00016200
016300 01  WS-SPC-IX                   PIC 9(3)   COMP VALUE 0.         00016300
016400*                                                                 00016400
016500* EMAIL FORMAT CHECK WORK AREA (CH00591) - '@' MUST BE PRESENT    *00016500
016600* AND A '.' MUST FOLLOW IT SOMEWHERE LATER IN THE STRING.         *00016600
016700 01  WS-EMAIL-CHECK.                                               00016700
016750     05  WS-EMAIL-CHECK-EMAIL    PIC X(100) VALUE SPACES.         00016750
016800     05  WS-EMAIL-LEN            PIC 9(3)   COMP VALUE 0.         00016800
016900     05  WS-EMAIL-IX             PIC 9(3)   COMP VALUE 0.         00016900
017000     05  WS-EMAIL-AT-POS         PIC 9(3)   COMP VALUE 0.         00017000
017100     05  WS-EMAIL-DOT-POS        PIC 9(3)   COMP VALUE 0.         00017100
017200*                                                                 00017200
017300 01  WS-NAME-CHECK.                                                00017300
017310     05  WS-NAME-CHECK-TEXT      PIC X(50)  VALUE SPACES.         00017310
017320     05  WS-NAME-LEN             PIC 9(3)   COMP VALUE 0.         00017320
017400 01  WS-LOOKUP-CLIENT-ID         PIC 9(9)   VALUE 0.              00017400
017500 01  WS-LOOKUP-EMAIL             PIC X(100) VALUE SPACES.         00017500
017600 01  WS-EXCLUDE-IX-SAVE          PIC 9(5)   COMP VALUE 0.         00017600
017700*                                                                 00017700
017800****************************************************************** 00017800
017900*    IN-MEMORY CLIENT TABLE                                      * 00017900
018000*    LOADED ONCE AT START OF RUN AND REWRITTEN IN FULL AT END -  * 00018000
018100*    EMAIL-UNIQUENESS CHECKS AND ID LOOKUPS ARE A LINEAR SCAN OF * 00018100
018200*    THIS TABLE RATHER THAN A KEYED RE-READ OF THE MASTER.       * 00018200
018300****************************************************************** 00018300
018400 01  WS-CLIENT-TABLE.                                              00018400
018500     05  WS-CLIENT-COUNT         PIC 9(5) COMP VALUE 0.           00018500
018600     05  WS-NEXT-CLIENT-ID       PIC 9(9) COMP VALUE 0.           00018600
018700     05  WS-CLIENT-TBL OCCURS 0 TO 5000 TIMES                    *00018700
018800                     DEPENDING ON WS-CLIENT-COUNT                 00018800
018900                     INDEXED BY WS-CLI-IX.                        00018900
019000         10  WS-CL-ID            PIC 9(9).                        00019000
019100         10  WS-CL-FIRST-NAME    PIC X(50).                       00019100
019200         10  WS-CL-LAST-NAME     PIC X(50).                       00019200
019300         10  WS-CL-EMAIL         PIC X(100).                      00019300
019400         10  WS-CL-PASSWORD      PIC X(60).                       00019400
019500         10  WS-CL-ENABLED       PIC X(1).                        00019500
019600             88  WS-CL-IS-ENABLED VALUE 'Y'.                      00019600
019700         10  WS-CL-ROLE          PIC X(10).                       00019700
019800             88  WS-CL-IS-ADMIN  VALUE 'ADMIN     '.              00019800
019900         10  WS-CL-BALANCE       PIC S9(8)V99 COMP-3.             00019900
020000*                                                                 00020000
020100****************************************************************** 00020100
020200*    CONTROL TOTALS                                              * 00020200
020300****************************************************************** 00020300
020400 01  REPORT-TOTALS.                                               00020400
020500     05  NUM-TRAN-RECS           PIC S9(9) COMP-3 VALUE +0.       00020500
020600     05  NUM-TRAN-ACCEPTED       PIC S9(9) COMP-3 VALUE +0.       00020600
020700     05  NUM-TRAN-REJECTED       PIC S9(9) COMP-3 VALUE +0.       00020700
020800     05  NUM-CLIENTS-ADDED       PIC S9(9) COMP-3 VALUE +0.       00020800
020900     05  NUM-CLIENTS-DELETED     PIC S9(9) COMP-3 VALUE +0.       00020900
021000*                                                                 00021000
021100****************************************************************** 00021100
021200*    CURRENT-TRANSACTION WORK AREA                               * 00021200
021300****************************************************************** 00021300
021400 01  WS-TRAN-WORK.                                                00021400
021500     05  WS-TRAN-RESULT          PIC X(8)  VALUE SPACES.          00021500
021600         88  WS-TRAN-WAS-ACCEPTED VALUE 'ACCEPTED'.               00021600
021700     05  WS-TRAN-REASON          PIC X(40) VALUE SPACES.          00021700
021800*                                                                 00021800
021900****************************************************************** 00021900
022000*    REPORT LINE LAYOUTS                                         * 00022000
022100****************************************************************** 00022100
022200 01  RPT-HEADING-1.                                                00022200
022300     05  FILLER            PIC X(30)                              00022300
022400               VALUE 'BKS300 - CLIENT ACCOUNT MAINT'.              00022400
022500     05  FILLER            PIC X(10) VALUE SPACES.                00022500
022600     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.          00022600
022700     05  RPT1-MM           PIC 99.                                00022700
022800     05  FILLER            PIC X VALUE '/'.                       00022800
022900     05  RPT1-DD           PIC 99.                                00022900
023000     05  FILLER            PIC X VALUE '/'.                       00023000
023100     05  RPT1-YY           PIC 99.                                00023100
023200     05  FILLER            PIC X(71) VALUE SPACES.                00023200
023300 01  RPT-HEADING-2.                                                00023300
023400     05  FILLER            PIC X(20) VALUE 'TRANSACTION DETAIL'.  00023400
023500     05  FILLER            PIC X(112) VALUE SPACES.               00023500
023600 01  RPT-DETAIL-LINE.                                              00023600
023700     05  RPT-DTL-ACTION    PIC X(10).                              00023700
023800     05  FILLER            PIC X(2) VALUE SPACES.                 00023800
023900     05  RPT-DTL-OPERAND   PIC X(60).                              00023900
024000     05  FILLER            PIC X(2) VALUE SPACES.                 00024000
024100     05  RPT-DTL-RESULT    PIC X(8).                               00024100
024200     05  FILLER            PIC X(2) VALUE SPACES.                 00024200
024300     05  RPT-DTL-REASON    PIC X(40).                              00024300
024400     05  FILLER            PIC X(8) VALUE SPACES.                 00024400
024500 01  RPT-TOTALS-HDR1.                                              00024500
024600     05  FILLER            PIC X(26) VALUE 'CONTROL TOTALS:'.     00024600
024700     05  FILLER            PIC X(106) VALUE SPACES.               00024700
024800 01  RPT-TOTALS-LINE.                                              00024800
024900     05  RPT-TOT-LABEL     PIC X(34).                              00024900
025000     05  RPT-TOT-VALUE     PIC ZZZ,ZZZ,ZZ9.99.                    00025000
025100     05  FILLER            PIC X(85) VALUE SPACES.                00025100
025200******************************************************************00025200
025300 PROCEDURE DIVISION.                                              00025300
025400******************************************************************00025400
025500 000-MAIN.                                                        00025500
025600     ACCEPT WS-CURRENT-DATE FROM DATE.                            00025600
025700     ACCEPT WS-CURRENT-TIME FROM TIME.                            00025700
025800     DISPLAY 'BKS300 STARTED - CLIENT ACCOUNT MAINTENANCE RUN'.    00025800
025900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00025900
026000     PERFORM 710-LOAD-CLIENT-TABLE THRU 710-EXIT.                 00026000
026100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00026100
026200     PERFORM 100-INIT-DEFAULT-ADMIN THRU 100-EXIT.                00026200
026300     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    00026300
026400     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT               00026400
026500             UNTIL TRAN-AT-EOF.                                   00026500
026600     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00026600
026700     PERFORM 750-REWRITE-CLIENT-MASTER THRU 750-EXIT.             00026700
026800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00026800
026900     GOBACK.                                                      00026900
027000*                                                                 00027000
027100****************************************************************** 00027100
027200*    DEFAULT ADMINISTRATOR SET-UP (CH00640)                      * 00027200
027300****************************************************************** 00027300
027400 100-INIT-DEFAULT-ADMIN.                                          00027400
027500     PERFORM 745-READ-ADMIN-PARM THRU 745-EXIT.                   00027500
027600     IF ADMPARM-AT-EOF                                            00027600
027700         DISPLAY 'BKS300 - NO DEFAULT-ADMINISTRATOR CARD PRESENT' 00027700
027800         GO TO 100-EXIT                                           00027800
027900     END-IF.                                                      00027900
028000     IF ADMP-PASSWORD = SPACES                                     00028000
028100         DISPLAY 'BKS300 - ADMIN PASSWORD BLANK, SKIPPING SET-UP' 00028100
028200         GO TO 100-EXIT                                           00028200
028300     END-IF.                                                      00028300
028400     MOVE ADMP-EMAIL TO WS-LOOKUP-EMAIL.                          00028400
028500     MOVE +0 TO WS-EXCLUDE-IX-SAVE.                               00028500
028600     PERFORM 415-FIND-CLIENT-BY-EMAIL THRU 415-EXIT.              00028600
028700     IF DUPEMAIL-WAS-FOUND                                        00028700
028800         DISPLAY 'BKS300 - DEFAULT ADMINISTRATOR ALREADY EXISTS'  00028800
028900         GO TO 100-EXIT                                           00028900
029000     END-IF.                                                      00029000
029100     MOVE ADMP-PASSWORD TO WS-PWD-WORK-PASSWORD.                  00029100
029200     PERFORM 600-VALIDATE-PASSWORD THRU 600-EXIT.                 00029200
029300     IF NOT PWD-IS-VALID                                          00029300
029400         DISPLAY 'BKS300 - ADMIN PASSWORD FAILS COMPLEXITY RULE'  00029400
029500         GO TO 100-EXIT                                           00029500
029600     END-IF.                                                      00029600
029700     ADD +1 TO WS-NEXT-CLIENT-ID.                                 00029700
029800     MOVE WS-NEXT-CLIENT-ID TO WS-NEW-CLIENT-ID.                  00029800
029900     ADD +1 TO WS-CLIENT-COUNT.                                    00029900
030000     SET WS-CLI-IX TO WS-CLIENT-COUNT.                             00030000
030100     MOVE WS-NEW-CLIENT-ID TO WS-CL-ID(WS-CLI-IX).                 00030100
030200     MOVE ADMP-FIRST-NAME  TO WS-CL-FIRST-NAME(WS-CLI-IX).        00030200
030300     MOVE ADMP-LAST-NAME   TO WS-CL-LAST-NAME(WS-CLI-IX).         00030300
030400     MOVE ADMP-EMAIL       TO WS-CL-EMAIL(WS-CLI-IX).             00030400
030500     MOVE ADMP-PASSWORD    TO WS-CL-PASSWORD(WS-CLI-IX).          00030500
030600     MOVE 'Y'              TO WS-CL-ENABLED(WS-CLI-IX).           00030600
030700     MOVE 'ADMIN     '     TO WS-CL-ROLE(WS-CLI-IX).              00030700
030800     MOVE +0               TO WS-CL-BALANCE(WS-CLI-IX).           00030800
030900     DISPLAY 'BKS300 - DEFAULT ADMINISTRATOR CREATED'.             00030900
031000 100-EXIT.                                                        00031000
031100     EXIT.                                                        00031100
031200*                                                                 00031200
031300 200-PROCESS-TRANSACTIONS.                                        00031300
031400     ADD +1 TO NUM-TRAN-RECS.                                     00031400
031500     MOVE SPACES TO WS-TRAN-RESULT.                               00031500
031600     MOVE SPACES TO WS-TRAN-REASON.                               00031600
031700     EVALUATE TRUE                                                00031700
031800         WHEN CTRN-ADD                                            00031800
031900             PERFORM 210-PROCESS-ADD-CLIENT THRU 210-EXIT         00031900
032000         WHEN CTRN-UPDATE                                         00032000
032100             PERFORM 220-PROCESS-UPDATE-CLIENT THRU 220-EXIT      00032100
032200         WHEN CTRN-DELETE                                        00032200
032300             PERFORM 230-PROCESS-DELETE-CLIENT THRU 230-EXIT      00032300
032400         WHEN CTRN-BLOCK                                         00032400
032500             PERFORM 240-PROCESS-BLOCK-CLIENT THRU 240-EXIT       00032500
032600         WHEN CTRN-UNBLOCK                                        00032600
032700             PERFORM 250-PROCESS-UNBLOCK-CLIENT THRU 250-EXIT     00032700
032800         WHEN CTRN-GET                                            00032800
032900             PERFORM 260-PROCESS-GET-CLIENT THRU 260-EXIT         00032900
033000         WHEN OTHER                                               00033000
033100             MOVE 'UNKNOWN' TO WS-TRAN-RESULT                     00033100
033200             MOVE 'UNRECOGNIZED ACTION CODE' TO WS-TRAN-REASON    00033200
033300     END-EVALUATE.                                                00033300
033400     PERFORM 830-REPORT-TRAN-RESULT THRU 830-EXIT.                00033400
033500     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    00033500
033600 200-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800*                                                                 00033800
033900****************************************************************** 00033900
034000*    TRANSACTION PROCESSING PARAGRAPHS                           * 00034000
034100****************************************************************** 00034100
034200 210-PROCESS-ADD-CLIENT.                                          00034200
034300     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00034300
034400     IF CTRN-EMAIL = SPACES                                       00034400
034500         MOVE 'EMAIL REQUIRED' TO WS-TRAN-REASON                  00034500
034600         GO TO 210-EXIT                                           00034600
034700     END-IF.                                                      00034700
034800     MOVE CTRN-EMAIL TO WS-EMAIL-CHECK-EMAIL.                      00034800
034900     PERFORM 650-VALIDATE-EMAIL-FORMAT THRU 650-EXIT.              00034900
035000     IF NOT EMAIL-FORMAT-IS-VALID                                  00035000
035100         MOVE 'EMAIL FORMAT IS INVALID' TO WS-TRAN-REASON         00035100
035200         GO TO 210-EXIT                                           00035200
035300     END-IF.                                                      00035300
035400     MOVE CTRN-EMAIL TO WS-LOOKUP-EMAIL.                           00035400
035500     MOVE +0 TO WS-EXCLUDE-IX-SAVE.                                00035500
035600     PERFORM 415-FIND-CLIENT-BY-EMAIL THRU 415-EXIT.               00035600
035700     IF DUPEMAIL-WAS-FOUND                                         00035700
035800         MOVE 'DUPLICATE EMAIL ADDRESS' TO WS-TRAN-REASON         00035800
035900         GO TO 210-EXIT                                           00035900
036000     END-IF.                                                      00036000
036100     MOVE CTRN-FIRST-NAME TO WS-NAME-CHECK-TEXT.                   00036100
036200     PERFORM 660-VALIDATE-NAME-LENGTH THRU 660-EXIT.               00036200
036300     IF WS-NAME-LEN < 2 OR WS-NAME-LEN > 50                       00036300
036400         MOVE 'FIRST NAME MUST BE 2-50 CHARACTERS' TO            00036400
036500                WS-TRAN-REASON                                     00036500
036600         GO TO 210-EXIT                                           00036600
036700     END-IF.                                                      00036700
036800     MOVE CTRN-LAST-NAME TO WS-NAME-CHECK-TEXT.                    00036800
036900     PERFORM 660-VALIDATE-NAME-LENGTH THRU 660-EXIT.               00036900
037000     IF WS-NAME-LEN < 2 OR WS-NAME-LEN > 50                       00037000
037100         MOVE 'LAST NAME MUST BE 2-50 CHARACTERS' TO              00037100
037200                WS-TRAN-REASON                                     00037200
037300         GO TO 210-EXIT                                           00037300
037400     END-IF.                                                      00037400
037500     MOVE CTRN-PASSWORD TO WS-PWD-WORK-PASSWORD.                   00037500
037600     PERFORM 600-VALIDATE-PASSWORD THRU 600-EXIT.                  00037600
037700     IF NOT PWD-IS-VALID                                           00037700
037800         MOVE 'PASSWORD FAILS COMPLEXITY RULE' TO WS-TRAN-REASON  00037800
037900         GO TO 210-EXIT                                            00037900
038000     END-IF.                                                      00038000
038100     PERFORM 215-APPEND-NEW-CLIENT THRU 215-EXIT.                  00038100
038200     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                            00038200
038300     ADD +1 TO NUM-CLIENTS-ADDED.                                  00038300
038400 210-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600*                                                                 00038600
038700 215-APPEND-NEW-CLIENT.                                           00038700
038800     ADD +1 TO WS-NEXT-CLIENT-ID.                                 00038800
038900     MOVE WS-NEXT-CLIENT-ID TO WS-NEW-CLIENT-ID.                  00038900
039000     ADD +1 TO WS-CLIENT-COUNT.                                    00039000
039100     SET WS-CLI-IX TO WS-CLIENT-COUNT.                             00039100
039200     MOVE WS-NEW-CLIENT-ID TO WS-CL-ID(WS-CLI-IX).                 00039200
039300     MOVE CTRN-FIRST-NAME  TO WS-CL-FIRST-NAME(WS-CLI-IX).        00039300
039400     MOVE CTRN-LAST-NAME   TO WS-CL-LAST-NAME(WS-CLI-IX).         00039400
039500     MOVE CTRN-EMAIL       TO WS-CL-EMAIL(WS-CLI-IX).             00039500
039600     MOVE CTRN-PASSWORD    TO WS-CL-PASSWORD(WS-CLI-IX).          00039600
039700     MOVE 'Y'              TO WS-CL-ENABLED(WS-CLI-IX).           00039700
039800     MOVE 'CLIENT    '     TO WS-CL-ROLE(WS-CLI-IX).              00039800
039900     MOVE +0               TO WS-CL-BALANCE(WS-CLI-IX).           00039900
040000 215-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200*                                                                 00040200
040300 220-PROCESS-UPDATE-CLIENT.                                       00040300
040400     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00040400
040500     MOVE CTRN-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.                  00040500
040600     PERFORM 420-FIND-CLIENT-BY-ID THRU 420-EXIT.                 00040600
040700     IF NOT CLI-WAS-FOUND                                         00040700
040800         MOVE 'CLIENT NOT FOUND' TO WS-TRAN-REASON                00040800
040900         GO TO 220-EXIT                                           00040900
041000     END-IF.                                                      00041000
041100     IF CTRN-EMAIL NOT = SPACES                                    00041100
041200        AND CTRN-EMAIL NOT = WS-CL-EMAIL(WS-CLI-IX)               00041200
041300         MOVE CTRN-EMAIL TO WS-EMAIL-CHECK-EMAIL                   00041300
041400         PERFORM 650-VALIDATE-EMAIL-FORMAT THRU 650-EXIT           00041400
041500         IF NOT EMAIL-FORMAT-IS-VALID                             00041500
041600             MOVE 'EMAIL FORMAT IS INVALID' TO WS-TRAN-REASON     00041600
041700             GO TO 220-EXIT                                       00041700
041800         END-IF                                                   00041800
041900         MOVE CTRN-EMAIL TO WS-LOOKUP-EMAIL                        00041900
042000         SET WS-EXCLUDE-IX-SAVE TO WS-CLI-IX                      00042000
042100         PERFORM 415-FIND-CLIENT-BY-EMAIL THRU 415-EXIT            00042100
042200         IF DUPEMAIL-WAS-FOUND                                     00042200
042300             MOVE 'DUPLICATE EMAIL ADDRESS' TO WS-TRAN-REASON     00042300
042400             GO TO 220-EXIT                                       00042400
042500         END-IF                                                   00042500
042600     END-IF.                                                      00042600
042700     IF CTRN-FIRST-NAME NOT = SPACES                              00042700
042800         MOVE CTRN-FIRST-NAME TO WS-NAME-CHECK-TEXT               00042800
042900         PERFORM 660-VALIDATE-NAME-LENGTH THRU 660-EXIT           00042900
043000         IF WS-NAME-LEN < 2 OR WS-NAME-LEN > 50                   00043000
043100             MOVE 'FIRST NAME MUST BE 2-50 CHARACTERS' TO         00043100
043200                    WS-TRAN-REASON                                 00043200
043300             GO TO 220-EXIT                                       00043300
043400         END-IF                                                   00043400
043500     END-IF.                                                      00043500
043600     IF CTRN-LAST-NAME NOT = SPACES                               00043600
043700         MOVE CTRN-LAST-NAME TO WS-NAME-CHECK-TEXT                00043700
043800         PERFORM 660-VALIDATE-NAME-LENGTH THRU 660-EXIT           00043800
043900         IF WS-NAME-LEN < 2 OR WS-NAME-LEN > 50                   00043900
044000             MOVE 'LAST NAME MUST BE 2-50 CHARACTERS' TO          00044000
044100                    WS-TRAN-REASON                                 00044100
044200             GO TO 220-EXIT                                       00044200
044300         END-IF                                                   00044300
044400     END-IF.                                                      00044400
044500     IF CTRN-PASSWORD NOT = SPACES                                00044500
044600         MOVE CTRN-PASSWORD TO WS-PWD-WORK-PASSWORD               00044600
044700         PERFORM 600-VALIDATE-PASSWORD THRU 600-EXIT              00044700
044800         IF NOT PWD-IS-VALID                                      00044800
044900             MOVE 'PASSWORD FAILS COMPLEXITY RULE' TO             00044900
045000                    WS-TRAN-REASON                                 00045000
045100             GO TO 220-EXIT                                       00045100
045200         END-IF                                                   00045200
045300     END-IF.                                                      00045300
045400     PERFORM 225-APPLY-CLIENT-CHANGES THRU 225-EXIT.              00045400
045500     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00045500
045600 220-EXIT.                                                        00045600
045700     EXIT.                                                        00045700
045800*                                                                 00045800
045900 225-APPLY-CLIENT-CHANGES.                                        00045900
046000     IF CTRN-FIRST-NAME NOT = SPACES                              00046000
046100         MOVE CTRN-FIRST-NAME TO WS-CL-FIRST-NAME(WS-CLI-IX)      00046100
046200     END-IF.                                                      00046200
046300     IF CTRN-LAST-NAME NOT = SPACES                               00046300
046400         MOVE CTRN-LAST-NAME  TO WS-CL-LAST-NAME(WS-CLI-IX)       00046400
046500     END-IF.                                                      00046500
046600     IF CTRN-EMAIL NOT = SPACES                                   00046600
046700         MOVE CTRN-EMAIL      TO WS-CL-EMAIL(WS-CLI-IX)           00046700
046800     END-IF.                                                      00046800
046900     IF CTRN-PASSWORD NOT = SPACES                                00046900
047000         MOVE CTRN-PASSWORD   TO WS-CL-PASSWORD(WS-CLI-IX)        00047000
047100     END-IF.                                                      00047100
047200 225-EXIT.                                                        00047200
047300     EXIT.                                                        00047300
047400*                                                                 00047400
047500 230-PROCESS-DELETE-CLIENT.                                       00047500
047600     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00047600
047700     MOVE CTRN-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.                  00047700
047800     PERFORM 420-FIND-CLIENT-BY-ID THRU 420-EXIT.                 00047800
047900     IF NOT CLI-WAS-FOUND                                        00047900
048000         MOVE 'CLIENT NOT FOUND' TO WS-TRAN-REASON                00048000
048100         GO TO 230-EXIT                                           00048100
048200     END-IF.                                                      00048200
048300     PERFORM 235-SHIFT-CLIENT-ROWS-UP                             00048300
048400         VARYING WS-CLI-IX FROM WS-CLI-IX BY 1                    00048400
048500         UNTIL WS-CLI-IX >= WS-CLIENT-COUNT.                      00048500
048600     SUBTRACT 1 FROM WS-CLIENT-COUNT.                              00048600
048700     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00048700
048800     ADD +1 TO NUM-CLIENTS-DELETED.                               00048800
048900 230-EXIT.                                                        00048900
049000     EXIT.                                                        00049000
049100*                                                                 00049100
049200 235-SHIFT-CLIENT-ROWS-UP.                                        00049200
049300     MOVE WS-CL-ID(WS-CLI-IX + 1)                                 00049300
049400         TO WS-CL-ID(WS-CLI-IX).                                  00049400
049500     MOVE WS-CL-FIRST-NAME(WS-CLI-IX + 1)                         00049500
049600         TO WS-CL-FIRST-NAME(WS-CLI-IX).                          00049600
049700     MOVE WS-CL-LAST-NAME(WS-CLI-IX + 1)                          00049700
049800         TO WS-CL-LAST-NAME(WS-CLI-IX).                           00049800
049900     MOVE WS-CL-EMAIL(WS-CLI-IX + 1)                              00049900
050000         TO WS-CL-EMAIL(WS-CLI-IX).                               00050000
050100     MOVE WS-CL-PASSWORD(WS-CLI-IX + 1)                           00050100
050200         TO WS-CL-PASSWORD(WS-CLI-IX).                            00050200
050300     MOVE WS-CL-ENABLED(WS-CLI-IX + 1)                            00050300
050400         TO WS-CL-ENABLED(WS-CLI-IX).                             00050400
050500     MOVE WS-CL-ROLE(WS-CLI-IX + 1)                               00050500
050600         TO WS-CL-ROLE(WS-CLI-IX).                                00050600
050700     MOVE WS-CL-BALANCE(WS-CLI-IX + 1)                            00050700
050800         TO WS-CL-BALANCE(WS-CLI-IX).                             00050800
050900*                                                                 00050900
051000 240-PROCESS-BLOCK-CLIENT.                                        00051000
051100     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00051100
051200     MOVE CTRN-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.                  00051200
051300     PERFORM 420-FIND-CLIENT-BY-ID THRU 420-EXIT.                 00051300
051400     IF NOT CLI-WAS-FOUND                                        00051400
051500         MOVE 'CLIENT NOT FOUND' TO WS-TRAN-REASON                00051500
051600         GO TO 240-EXIT                                          00051600
051700     END-IF.                                                      00051700
051800     MOVE 'N' TO WS-CL-ENABLED(WS-CLI-IX).                        00051800
051900     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00051900
052000 240-EXIT.                                                        00052000
052100     EXIT.                                                        00052100
052200*                                                                 00052200
052300 250-PROCESS-UNBLOCK-CLIENT.                                      00052300
052400     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00052400
052500     MOVE CTRN-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.                  00052500
052600     PERFORM 420-FIND-CLIENT-BY-ID THRU 420-EXIT.                 00052600
052700     IF NOT CLI-WAS-FOUND                                        00052700
052800         MOVE 'CLIENT NOT FOUND' TO WS-TRAN-REASON                00052800
052900         GO TO 250-EXIT                                          00052900
053000     END-IF.                                                      00053000
053100     MOVE 'Y' TO WS-CL-ENABLED(WS-CLI-IX).                        00053100
053200     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00053200
053300 250-EXIT.                                                        00053300
053400     EXIT.                                                        00053400
053500*                                                                 00053500
053600 260-PROCESS-GET-CLIENT.                                          00053600
053700     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00053700
053800     MOVE CTRN-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.                  00053800
053900     PERFORM 420-FIND-CLIENT-BY-ID THRU 420-EXIT.                 00053900
054000     IF NOT CLI-WAS-FOUND                                        00054000
054100         MOVE 'CLIENT NOT FOUND' TO WS-TRAN-REASON                00054100
054200         GO TO 260-EXIT                                          00054200
054300     END-IF.                                                      00054300
054400     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00054400
054500 260-EXIT.                                                        00054500
054600     EXIT.                                                        00054600
054700*                                                                 00054700
054800****************************************************************** 00054800
054900*    LOOKUP PARAGRAPHS - LINEAR SCAN OF THE IN-MEMORY TABLE      * 00054900
055000****************************************************************** 00055000
055100 415-FIND-CLIENT-BY-EMAIL.                                        00055100
055200     MOVE 'N' TO WS-DUPEMAIL-FOUND-SW.                            00055200
055300     PERFORM 417-SCAN-CLIENT-EMAIL                                00055300
055400         VARYING WS-CLI-IX FROM 1 BY 1                            00055400
055500         UNTIL WS-CLI-IX > WS-CLIENT-COUNT OR DUPEMAIL-WAS-FOUND. 00055500
055600 415-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800*                                                                 00055800
055900 417-SCAN-CLIENT-EMAIL.                                           00055900
056000     IF WS-CL-EMAIL(WS-CLI-IX) = WS-LOOKUP-EMAIL                  00056000
056100        AND WS-CLI-IX NOT = WS-EXCLUDE-IX-SAVE                    00056100
056200         MOVE 'Y' TO WS-DUPEMAIL-FOUND-SW                         00056200
056300     END-IF.                                                      00056300
056400*                                                                 00056400
056500 420-FIND-CLIENT-BY-ID.                                           00056500
056600     MOVE 'N' TO WS-CLI-FOUND-SW.                                 00056600
056700     PERFORM 422-SCAN-CLIENT-ID                                   00056700
056800         VARYING WS-CLI-IX FROM 1 BY 1                            00056800
056900         UNTIL WS-CLI-IX > WS-CLIENT-COUNT OR CLI-WAS-FOUND.      00056900
057000 420-EXIT.                                                        00057000
057100     EXIT.                                                        00057100
057200*                                                                 00057200
057300 422-SCAN-CLIENT-ID.                                              00057300
057400     IF WS-CL-ID(WS-CLI-IX) = WS-LOOKUP-CLIENT-ID                 00057400
057500         MOVE 'Y' TO WS-CLI-FOUND-SW                              00057500
057600     END-IF.                                                      00057600
057700*                                                                 00057700
057800****************************************************************** 00057800
057900*    PASSWORD COMPLEXITY RULE (CH00265)                          * 00057900
058000****************************************************************** 00058000
058100 600-VALIDATE-PASSWORD.                                           00058100
058200     MOVE 'N' TO WS-PWD-HAS-DIGIT-SW.                             00058200
058300     MOVE 'N' TO WS-PWD-HAS-LOWER-SW.                             00058300
058400     MOVE 'N' TO WS-PWD-HAS-UPPER-SW.                             00058400
058500     MOVE 'N' TO WS-PWD-HAS-SPECIAL-SW.                           00058500
058600     MOVE 'N' TO WS-PWD-VALID-SW.                                 00058600
058700     MOVE 0   TO WS-PWD-LEN.                                      00058700
058800     IF WS-PWD-WORK-PASSWORD = SPACES                             00058800
058900         GO TO 600-EXIT                                           00058900
059000     END-IF.                                                      00059000
059100     INSPECT WS-PWD-WORK-PASSWORD TALLYING WS-PWD-LEN             00059100
059200             FOR CHARACTERS BEFORE INITIAL SPACE.                 00059200
059300     IF WS-PWD-LEN < 8                                            00059300
059400         GO TO 600-EXIT                                           00059400
059500     END-IF.                                                      00059500
059600     PERFORM 605-SCAN-PWD-CHAR                                    00059600
059700         VARYING WS-PWD-IX FROM 1 BY 1                            00059700
059800         UNTIL WS-PWD-IX > WS-PWD-LEN.                            00059800
059900     IF PWD-HAS-DIGIT AND PWD-HAS-LOWER AND PWD-HAS-UPPER         00059900
060000        AND PWD-HAS-SPECIAL                                        00060000
060100         MOVE 'Y' TO WS-PWD-VALID-SW                             00060100
060200     END-IF.                                                      00060200
060300 600-EXIT.                                                        00060300
060400     EXIT.                                                        00060400
060500*                                                                 00060500
060600 605-SCAN-PWD-CHAR.                                               00060600
060700     MOVE WS-PWD-WORK-PASSWORD(WS-PWD-IX:1) TO WS-PWD-CHECK-CHAR. 00060700
060800     IF WS-PWD-CHECK-CHAR IS NUMERIC                              00060800
060900         MOVE 'Y' TO WS-PWD-HAS-DIGIT-SW                          00060900
061000     END-IF.                                                      00061000
061100     IF WS-PWD-CHECK-CHAR IS ALPHABETIC-LOWER                     00061100
061200         MOVE 'Y' TO WS-PWD-HAS-LOWER-SW                          00061200
061300     END-IF.                                                      00061300
061400     IF WS-PWD-CHECK-CHAR IS ALPHABETIC-UPPER                     00061400
061500         MOVE 'Y' TO WS-PWD-HAS-UPPER-SW                          00061500
061600     END-IF.                                                      00061600
061700     IF NOT PWD-HAS-SPECIAL                                       00061700
061800         PERFORM 607-SCAN-SPECIAL-SET                             00061800
061900             VARYING WS-SPC-IX FROM 1 BY 1                        00061900
062000             UNTIL WS-SPC-IX > 18 OR PWD-HAS-SPECIAL               00062000
062100     END-IF.                                                      00062100
062200*                                                                 00062200
062300 607-SCAN-SPECIAL-SET.                                            00062300
062400     IF WS-PWD-CHECK-CHAR = WS-SPC-CHAR(WS-SPC-IX)                00062400
062500         MOVE 'Y' TO WS-PWD-HAS-SPECIAL-SW                        00062500
062600     END-IF.                                                      00062600
062700*                                                                 00062700
062800****************************************************************** 00062800
062900*    EMAIL FORMAT CHECK (CH00591)                                * 00062900
063000****************************************************************** 00063000
063100 650-VALIDATE-EMAIL-FORMAT.                                       00063100
063200     MOVE 0   TO WS-EMAIL-AT-POS.                                 00063200
063300     MOVE 0   TO WS-EMAIL-DOT-POS.                                00063300
063400     MOVE 0   TO WS-EMAIL-LEN.                                    00063400
063500     MOVE 'N' TO WS-EMAIL-VALID-SW.                               00063500
063600     INSPECT WS-EMAIL-CHECK-EMAIL TALLYING WS-EMAIL-LEN           00063600
063700             FOR CHARACTERS BEFORE INITIAL SPACE.                 00063700
063800     IF WS-EMAIL-LEN = 0                                           00063800
063900         GO TO 650-EXIT                                            00063900
064000     END-IF.                                                      00064000
064100     PERFORM 652-SCAN-EMAIL-CHAR                                   00064100
064200         VARYING WS-EMAIL-IX FROM 1 BY 1                          00064200
064300         UNTIL WS-EMAIL-IX > WS-EMAIL-LEN.                         00064300
064400     IF WS-EMAIL-AT-POS > 0 AND WS-EMAIL-DOT-POS > WS-EMAIL-AT-POS 00064400
064500         MOVE 'Y' TO WS-EMAIL-VALID-SW                            00064500
064600     END-IF.                                                      00064600
064700 650-EXIT.                                                        00064700
064800     EXIT.                                                        00064800
064900*                                                                 00064900
065000 652-SCAN-EMAIL-CHAR.                                             00065000
065100     IF WS-EMAIL-CHECK-EMAIL(WS-EMAIL-IX:1) = '@'                 00065100
065200        AND WS-EMAIL-AT-POS = 0                                   00065200
065300         MOVE WS-EMAIL-IX TO WS-EMAIL-AT-POS                      00065300
065400     END-IF.                                                      00065400
065500     IF WS-EMAIL-CHECK-EMAIL(WS-EMAIL-IX:1) = '.'                 00065500
065600        AND WS-EMAIL-AT-POS > 0                                   00065600
065700         MOVE WS-EMAIL-IX TO WS-EMAIL-DOT-POS                     00065700
065800     END-IF.                                                      00065800
065900*                                                                 00065900
066000****************************************************************** 00066000
066100*    NAME LENGTH CHECK                                           * 00066100
066200****************************************************************** 00066200
066300 660-VALIDATE-NAME-LENGTH.                                        00066300
066400     MOVE 0 TO WS-NAME-LEN.                                       00066400
066500     INSPECT WS-NAME-CHECK-TEXT TALLYING WS-NAME-LEN              00066500
066600             FOR CHARACTERS BEFORE INITIAL SPACE.                 00066600
066700 660-EXIT.                                                        00066700
066800     EXIT.                                                        00066800
066900*                                                                 00066900
067000****************************************************************** 00067000
067100*    FILE OPEN / LOAD / REWRITE / CLOSE                          * 00067100
067200****************************************************************** 00067200
067300 700-OPEN-FILES.                                                  00067300
067400     OPEN INPUT  CLIENT-MASTER TRANSACTION-FILE ADMIN-PARM-FILE.  00067400
067500     OPEN OUTPUT CLIENT-OUT REPORT-FILE.                          00067500
067600     IF WS-CLIMSTR-STATUS NOT = '00'                              00067600
067700         DISPLAY 'ERROR OPENING CLIENT MASTER. RC: '              00067700
067800                 WS-CLIMSTR-STATUS                                 00067800
067900         MOVE 16 TO RETURN-CODE                                    00067900
068000         MOVE 'Y' TO WS-TRAN-EOF                                  00068000
068100     END-IF.                                                      00068100
068200     IF WS-CTRANFL-STATUS NOT = '00'                              00068200
068300         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '           00068300
068400                 WS-CTRANFL-STATUS                                00068400
068500         MOVE 16 TO RETURN-CODE                                   00068500
068600         MOVE 'Y' TO WS-TRAN-EOF                                  00068600
068700     END-IF.                                                      00068700
068800 700-EXIT.                                                        00068800
068900     EXIT.                                                        00068900
069000*                                                                 00069000
069100 710-LOAD-CLIENT-TABLE.                                           00069100
069200     MOVE +0 TO WS-NEXT-CLIENT-ID.                                00069200
069300     READ CLIENT-MASTER AT END                                   00069300
069400         MOVE 'Y' TO WS-CLIMSTR-STATUS-EOF.                       00069400
069500     PERFORM 712-APPEND-CLIENT-ROW                                00069500
069600         UNTIL WS-CLIMSTR-STATUS-EOF = 'Y'.                       00069600
069700 710-EXIT.                                                        00069700
069800     EXIT.                                                        00069800
069900*                                                                 00069900
070000 712-APPEND-CLIENT-ROW.                                           00070000
070100     ADD +1 TO WS-CLIENT-COUNT.                                    00070100
070200     SET WS-CLI-IX TO WS-CLIENT-COUNT.                             00070200
070300     MOVE CL-ID           TO WS-CL-ID(WS-CLI-IX).                  00070300
070400     MOVE CL-FIRST-NAME   TO WS-CL-FIRST-NAME(WS-CLI-IX).         00070400
070500     MOVE CL-LAST-NAME    TO WS-CL-LAST-NAME(WS-CLI-IX).          00070500
070600     MOVE CL-EMAIL        TO WS-CL-EMAIL(WS-CLI-IX).              00070600
070700     MOVE CL-PASSWORD     TO WS-CL-PASSWORD(WS-CLI-IX).           00070700
070800     MOVE CL-ENABLED      TO WS-CL-ENABLED(WS-CLI-IX).            00070800
070900     MOVE CL-ROLE         TO WS-CL-ROLE(WS-CLI-IX).               00070900
071000     MOVE CL-BALANCE      TO WS-CL-BALANCE(WS-CLI-IX).            00071000
071100     IF CL-ID > WS-NEXT-CLIENT-ID                                 00071100
071200         MOVE CL-ID TO WS-NEXT-CLIENT-ID                          00071200
071300     END-IF.                                                      00071300
071400     READ CLIENT-MASTER AT END                                    00071400
071500         MOVE 'Y' TO WS-CLIMSTR-STATUS-EOF.                       00071500
071600*                                                                 00071600
071700 740-READ-TRAN-FILE.                                              00071700
071800     READ TRANSACTION-FILE AT END                                 00071800
071900         MOVE 'Y' TO WS-TRAN-EOF.                                 00071900
072000 740-EXIT.                                                        00072000
072100     EXIT.                                                        00072100
072200*                                                                 00072200
072300 745-READ-ADMIN-PARM.                                             00072300
072400     READ ADMIN-PARM-FILE AT END                                  00072400
072500         MOVE 'Y' TO WS-ADMPARM-EOF-SW.                           00072500
072600 745-EXIT.                                                        00072600
072700     EXIT.                                                        00072700
072800*                                                                 00072800
072900 750-REWRITE-CLIENT-MASTER.                                       00072900
073000     PERFORM 752-WRITE-CLIENT-ROW                                 00073000
073100         VARYING WS-CLI-IX FROM 1 BY 1                            00073100
073200         UNTIL WS-CLI-IX > WS-CLIENT-COUNT.                       00073200
073300 750-EXIT.                                                        00073300
073400     EXIT.                                                        00073400
073500*                                                                 00073500
073600 752-WRITE-CLIENT-ROW.                                            00073600
073700     MOVE WS-CL-ID(WS-CLI-IX)         TO CLOUT-ID.                00073700
073800     MOVE WS-CL-FIRST-NAME(WS-CLI-IX)  TO CLOUT-FIRST-NAME.       00073800
073900     MOVE WS-CL-LAST-NAME(WS-CLI-IX)   TO CLOUT-LAST-NAME.        00073900
074000     MOVE WS-CL-EMAIL(WS-CLI-IX)       TO CLOUT-EMAIL.            00074000
074100     MOVE WS-CL-PASSWORD(WS-CLI-IX)    TO CLOUT-PASSWORD.         00074100
074200     MOVE WS-CL-ENABLED(WS-CLI-IX)     TO CLOUT-ENABLED.          00074200
074300     MOVE WS-CL-ROLE(WS-CLI-IX)        TO CLOUT-ROLE.             00074300
074400     MOVE WS-CL-BALANCE(WS-CLI-IX)     TO CLOUT-BALANCE.          00074400
074500     WRITE CLOUT-REC.                                             00074500
074600*                                                                 00074600
074700 790-CLOSE-FILES.                                                 00074700
074800     CLOSE CLIENT-MASTER CLIENT-OUT TRANSACTION-FILE              00074800
074900           ADMIN-PARM-FILE REPORT-FILE.                           00074900
075000 790-EXIT.                                                        00075000
075100     EXIT.                                                        00075100
075200*                                                                 00075200
075300****************************************************************** 00075300
075400*    REPORT PRINTING                                             * 00075400
075500****************************************************************** 00075500
075600 800-INIT-REPORT.                                                 00075600
075700     MOVE WS-CURRENT-MONTH TO RPT1-MM.                             00075700
075800     MOVE WS-CURRENT-DAY   TO RPT1-DD.                             00075800
075900     MOVE WS-CURRENT-YEAR  TO RPT1-YY.                             00075900
076000     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.            00076000
076100     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.               00076100
076200 800-EXIT.                                                        00076200
076300     EXIT.                                                        00076300
076400*                                                                 00076400
076500 830-REPORT-TRAN-RESULT.                                          00076500
076600     MOVE CTRN-ACTION TO RPT-DTL-ACTION.                           00076600
076700     IF CTRN-ADD                                                  00076700
076800         MOVE CTRN-EMAIL TO RPT-DTL-OPERAND                       00076800
076900     ELSE                                                         00076900
077000         MOVE CTRN-CLIENT-ID TO RPT-DTL-OPERAND                   00077000
077100     END-IF.                                                      00077100
077200     MOVE WS-TRAN-RESULT TO RPT-DTL-RESULT.                        00077200
077300     MOVE WS-TRAN-REASON TO RPT-DTL-REASON.                        00077300
077400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                     00077400
077500     IF WS-TRAN-WAS-ACCEPTED                                       00077500
077600         ADD +1 TO NUM-TRAN-ACCEPTED                               00077600
077700     ELSE                                                          00077700
077800         ADD +1 TO NUM-TRAN-REJECTED                               00077800
077900     END-IF.                                                       00077900
078000 830-EXIT.                                                        00078000
078100     EXIT.                                                        00078100
078200*                                                                 00078200
078300 850-REPORT-TRAN-STATS.                                           00078300
078400     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.             00078400
078500     MOVE 'TRANSACTIONS READ' TO RPT-TOT-LABEL.                    00078500
078600     MOVE NUM-TRAN-RECS TO RPT-TOT-VALUE.                          00078600
078700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00078700
078800     MOVE 'TRANSACTIONS ACCEPTED' TO RPT-TOT-LABEL.                00078800
078900     MOVE NUM-TRAN-ACCEPTED TO RPT-TOT-VALUE.                      00078900
079000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00079000
079100     MOVE 'TRANSACTIONS REJECTED' TO RPT-TOT-LABEL.                00079100
079200     MOVE NUM-TRAN-REJECTED TO RPT-TOT-VALUE.                      00079200
079300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00079300
079400     MOVE 'CLIENTS ADDED' TO RPT-TOT-LABEL.                        00079400
079500     MOVE NUM-CLIENTS-ADDED TO RPT-TOT-VALUE.                      00079500
079600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00079600
079700     MOVE 'CLIENTS DELETED' TO RPT-TOT-LABEL.                      00079700
079800     MOVE NUM-CLIENTS-DELETED TO RPT-TOT-VALUE.                    00079800
079900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00079900
080000 850-EXIT.                                                        00080000
080100     EXIT.                                                        00080100
