000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  BTRNCPY                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  R. MARTINEZ                                         00000700
000800*                                                                00000800
001000* BOOK CATALOG MAINTENANCE TRANSACTION RECORD (INPUT TO BKS200). 00001000
001100* BTRN-ACTION GET AND DELETE ONLY NEED BTRN-BOOK-ID; ADD NEEDS   00001100
001200* EVERY FIELD EXCEPT BTRN-BOOK-ID (ASSIGNED BY BKS200); UPDATE   00001200
001300* NEEDS BTRN-BOOK-ID PLUS WHICHEVER FIELDS ARE CHANGING (BLANK   00001300
001400* FIELDS ARE LEFT UNCHANGED ON THE MASTER).                     *00001400
001500*                                                                00001500
001600*----------------------------------------------------------------00001600
001700*   DATE     BY     TICKET     DESCRIPTION                      *00001700
001800*----------------------------------------------------------------00001800
001900*   03/11/86  RM    INITIAL CREATION FOR CATALOG SUBSYSTEM       *00001900
002000*   04/14/03  RM    CH00512  WIDENED AGE-GROUP TO 10 BYTES       *00002000
002100******************************************************************00002100
002200 01  BTRN-REC.                                                  00002200
002300     05  BTRN-ACTION                PIC X(10).                 *00002300
002400         88  BTRN-ADD               VALUE 'ADD       '.        *00002400
002500         88  BTRN-UPDATE            VALUE 'UPDATE    '.        *00002500
002600         88  BTRN-DELETE            VALUE 'DELETE    '.        *00002600
002700         88  BTRN-GET               VALUE 'GET       '.        *00002700
002800     05  BTRN-BOOK-ID               PIC 9(9).                   00002800
002900     05  BTRN-NAME                  PIC X(60).                 *00002900
003000     05  BTRN-GENRE                 PIC X(30).                 *00003000
003100     05  BTRN-AGE-GROUP             PIC X(10).                 *00003100
003200     05  BTRN-PRICE                 PIC S9(8)V99 COMP-3.        00003200
003300     05  BTRN-PUB-DATE              PIC 9(8).                  *00003300
003400     05  BTRN-AUTHOR                PIC X(40).                 *00003400
003500     05  BTRN-PAGES                 PIC 9(5).                   00003500
003600     05  BTRN-LANGUAGE              PIC X(10).                 *00003600
003700     05  FILLER                     PIC X(2).                  *00003700
