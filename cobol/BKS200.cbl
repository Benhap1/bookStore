000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO.  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  BKS200                                                00000500
000600*                                                                 00000600
000700* READS THE BOOK CATALOG MAINTENANCE TRANSACTION FILE AND APPLIES 00000700
000800* EACH REQUEST (ADD, UPDATE, DELETE, GET) AGAINST THE BOOK MASTER.00000800
000900* PRODUCES A PRINTED MAINTENANCE REPORT WITH ONE LINE PER         00000900
001000* TRANSACTION AND CONTROL TOTALS.                                 00001000
001100******************************************************************00001100
001200 IDENTIFICATION DIVISION.                                         00001200
001300 PROGRAM-ID.     BKS200.                                          00001300
001400 AUTHOR.         K. ANDREWS.                                      00001400
001500 INSTALLATION.   MIDLAND BOOK DISTRIBUTORS - DATA CENTER.         00001500
001600 DATE-WRITTEN.   03/11/86.                                        00001600
001700 DATE-COMPILED.                                                   00001700
001800 SECURITY.       NON-CONFIDENTIAL.                                00001800
001900*                                                                 00001900
002000******************************************************************00002000
002100*     AMENDMENT HISTORY                                           00002100
002200*                                                                 00002200
002300*     DATE      BY     TICKET    DESCRIPTION                      00002300
002400*     --------  -----  --------  --------------------------------00002400
002500*     03/11/86  RM     ---       INITIAL VERSION - CATALOG CARD   00002500
002600*                                MAINTENANCE CONVERTED FROM THE   00002600
002700*                                ON-LINE BOOK-CARD PANELS.        00002700
002800*     07/02/89  KAN    CH00231   ADDED BOOK-LANGUAGE TO THE ADD   00002800
002900*                                AND UPDATE TRANSACTIONS.         00002900
003000*     11/19/91  KAN    CH00188   UPDATE NOW REJECTS A RENAME TO   00003000
003100*                                A NAME ALREADY ON FILE FOR       00003100
003200*                                ANOTHER BOOK.                    00003200
003300*     02/21/96  RM     CH00349   DELETE NO LONGER LEAVES A HOLE   00003300
003400*                                IN THE TABLE - ROWS BELOW THE    00003400
003500*                                DELETED ENTRY ARE SHIFTED UP.    00003500
003600*     09/30/98  DWS    Y2K0074   RUN-DATE AND PUB-DATE COMPARED   00003600
003700*                                AS 8-DIGIT CCYYMMDD THROUGHOUT.  00003700
003800*     04/14/03  RM     CH00512   BOOK TABLE SIZE RAISED TO 2000   00003800
003900*                                ENTRIES FOR THE SPRING CATALOG.  00003900
004000*     06/02/05  RM     CH00588   ADDED GET TRANSACTION FOR THE    00004000
004100*                                CALL-CENTER LOOKUP SCREEN.       00004100
004200******************************************************************00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT BOOK-MASTER   ASSIGN TO BOOKMSTR                      00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS  IS WS-BOOKMSTR-STATUS.                   00005300
005400     SELECT BOOK-OUT      ASSIGN TO BOOKOUT                       00005400
005500            ACCESS IS SEQUENTIAL                                  00005500
005600            FILE STATUS  IS WS-BOOKOUT-STATUS.                    00005600
005700     SELECT TRANSACTION-FILE ASSIGN TO BTRANFL                    00005700
005800            ACCESS IS SEQUENTIAL                                  00005800
005900            FILE STATUS  IS WS-BTRANFL-STATUS.                    00005900
006000     SELECT REPORT-FILE   ASSIGN TO BOOKRPT                       00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS  IS WS-BOOKRPT-STATUS.                    00006200
006300******************************************************************00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600*                                                                 00006600
006700 FD  BOOK-MASTER                                                  00006700
006800     RECORDING MODE IS F                                          00006800
006900     BLOCK CONTAINS 0 RECORDS.                                    00006900
007000 COPY BOOKCPY REPLACING ==:TAG:== BY ==BK==.                      *00007000
007100*                                                                 00007100
007200 FD  BOOK-OUT                                                     00007200
007300     RECORDING MODE IS F                                          00007300
007400     BLOCK CONTAINS 0 RECORDS.                                    00007400
007500 COPY BOOKCPY REPLACING ==:TAG:== BY ==BKOUT==.                   *00007500
007600*                                                                 00007600
007700 FD  TRANSACTION-FILE                                             00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY BTRNCPY.                                                    00007900
008000*                                                                 00008000
008100 FD  REPORT-FILE                                                  00008100
008200     RECORDING MODE IS F.                                        00008200
008300 01  REPORT-RECORD              PIC X(132).                       00008300
008400******************************************************************00008400
008500 WORKING-STORAGE SECTION.                                         00008500
008600******************************************************************00008600
008700*                                                                 00008700
008800 01  WS-FILE-STATUSES.                                            00008800
008900     05  WS-BOOKMSTR-STATUS      PIC X(2) VALUE SPACES.           00008900
009000     05  WS-BOOKOUT-STATUS       PIC X(2) VALUE SPACES.           00009000
009100     05  WS-BTRANFL-STATUS       PIC X(2) VALUE SPACES.           00009100
009200         88  BTRANFL-EOF         VALUE '10'.                      00009200
009300     05  WS-BOOKRPT-STATUS       PIC X(2) VALUE SPACES.           00009300
009400*                                                                 00009400
009500 01  WS-SWITCHES.                                                 00009500
009600     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00009600
009700         88  TRAN-AT-EOF         VALUE 'Y'.                       00009700
009800     05  WS-BOOK-FOUND-SW        PIC X     VALUE 'N'.             00009800
009900         88  BOOK-WAS-FOUND      VALUE 'Y'.                       00009900
010000     05  WS-DUPNAME-FOUND-SW     PIC X     VALUE 'N'.             00010000
010100         88  DUPNAME-WAS-FOUND   VALUE 'Y'.                       00010100
010150     05  WS-BOOKMSTR-STATUS-EOF  PIC X     VALUE 'N'.             00010150
010200*                                                                 00010200
010300 01  WS-CURRENT-DATE-TIME.                                        00010300
010400     05  WS-CURRENT-DATE.                                         00010400
010500         10  WS-CURRENT-YEAR     PIC 9(2).                        00010500
010600         10  WS-CURRENT-MONTH    PIC 9(2).                        00010600
010700         10  WS-CURRENT-DAY      PIC 9(2).                        00010700
010800     05  WS-CURRENT-TIME.                                         00010800
010900         10  WS-CURRENT-HOUR     PIC 9(2).                        00010900
011000         10  WS-CURRENT-MINUTE   PIC 9(2).                        00011000
011100         10  WS-CURRENT-SECOND   PIC 9(2).                        00011100
011200         10  WS-CURRENT-HNDSEC   PIC 9(2).                        00011200
011300*                                                                 00011300
011400* THE RUN DATE IS STAMPED 8-DIGIT CCYYMMDD FROM THE TWO-DIGIT     *00011400
011500* SYSTEM CLOCK YEAR SO THAT BTRN-PUB-DATE CAN BE COMPARED TO IT   *00011500
011600* NUMERICALLY WITHOUT A SEPARATE DATE ROUTINE (Y2K0074).          *00011600
011700 01  WS-RUN-DATE-STAMP           PIC 9(8)   VALUE ZEROS.          00011700
011800 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-STAMP.               00011800
011900     05  WS-RUN-DATE-CCYY        PIC 9(4).                        00011900
012000     05  WS-RUN-DATE-MM          PIC 9(2).                        00012000
012100     05  WS-RUN-DATE-DD          PIC 9(2).                        00012100
012200*                                                                 00012200
012300* DUMP-READABLE ALTERNATE VIEW OF THE PRICE WORK FIELD - KEPT FOR *00012300
012400* ABEND DIAGNOSIS THE WAY SAM1/SAM3ABND KEPT ABEND-TEST-N         *00012400
012500* REDEFINES ABEND-TEST.                                          *00012500
012600 01  WS-AMOUNT-WORK              PIC S9(8)V99 COMP-3 VALUE +0.    00012600
012700 01  WS-AMOUNT-WORK-X REDEFINES WS-AMOUNT-WORK PIC X(6).          00012700
012800*                                                                 00012800
012900* ALTERNATE CHARACTER VIEW OF A NEWLY-ASSIGNED BOOK ID, USED ONLY *00012900
013000* WHEN THE CALL-CENTER OPERATOR NEEDS IT DISPLAYED FOR A PHONED-  *00013000
013100* IN CONFIRMATION NUMBER.                                        *00013100
013200 01  WS-NEW-BOOK-ID              PIC 9(9)   VALUE 0.              00013200
013300 01  WS-NEW-BOOK-ID-X REDEFINES WS-NEW-BOOK-ID PIC X(9).          00013300
013400*                                                                 00013400
013500 01  WS-LOOKUP-BOOK-ID           PIC 9(9)   VALUE 0.              00013500
013600 01  WS-LOOKUP-BOOK-NAME         PIC X(60)  VALUE SPACES.         00013600
013700 01  WS-EXCLUDE-IX-SAVE          PIC 9(5) COMP VALUE 0.           00013700
013800*                                                                 00013800
013900****************************************************************** 00013900
014000*    IN-MEMORY CATALOG TABLE                                     * 00014000
014100*    LOADED ONCE AT START OF RUN AND REWRITTEN IN FULL AT END -  * 00014100
014200*    NAME-UNIQUENESS CHECKS AND ID LOOKUPS ARE A LINEAR SCAN OF  * 00014200
014300*    THIS TABLE RATHER THAN A KEYED RE-READ OF THE MASTER.       * 00014300
014400****************************************************************** 00014400
014500 01  WS-BOOK-TABLE.                                               00014500
014600     05  WS-BOOK-COUNT           PIC 9(5) COMP VALUE 0.           00014600
014700     05  WS-NEXT-BOOK-ID         PIC 9(9) COMP VALUE 0.           00014700
014800     05  WS-BOOK-TBL OCCURS 0 TO 2000 TIMES                      *00014800
014900                     DEPENDING ON WS-BOOK-COUNT                   00014900
015000                     INDEXED BY WS-BK-IX.                         00015000
015100         10  WS-BK-ID            PIC 9(9).                        00015100
015200         10  WS-BK-NAME          PIC X(60).                       00015200
015300         10  WS-BK-GENRE         PIC X(30).                       00015300
015400         10  WS-BK-AGE-GROUP     PIC X(10).                       00015400
015500         10  WS-BK-PRICE         PIC S9(8)V99 COMP-3.             00015500
015600         10  WS-BK-PUB-DATE      PIC 9(8).                        00015600
015700         10  WS-BK-AUTHOR        PIC X(40).                       00015700
015800         10  WS-BK-PAGES         PIC 9(5).                        00015800
015900         10  WS-BK-LANGUAGE      PIC X(10).                       00015900
016000*                                                                 00016000
016100****************************************************************** 00016100
016200*    CONTROL TOTALS                                              * 00016200
016300****************************************************************** 00016300
016400 01  REPORT-TOTALS.                                               00016400
016500     05  NUM-TRAN-RECS           PIC S9(9) COMP-3 VALUE +0.       00016500
016600     05  NUM-TRAN-ACCEPTED       PIC S9(9) COMP-3 VALUE +0.       00016600
016700     05  NUM-TRAN-REJECTED       PIC S9(9) COMP-3 VALUE +0.       00016700
016800     05  NUM-BOOKS-ADDED         PIC S9(9) COMP-3 VALUE +0.       00016800
016900     05  NUM-BOOKS-DELETED       PIC S9(9) COMP-3 VALUE +0.       00016900
017000*                                                                 00017000
017100****************************************************************** 00017100
017200*    CURRENT-TRANSACTION WORK AREA                               * 00017200
017300****************************************************************** 00017300
017400 01  WS-TRAN-WORK.                                                00017400
017500     05  WS-TRAN-RESULT          PIC X(8)  VALUE SPACES.          00017500
017600         88  WS-TRAN-WAS-ACCEPTED VALUE 'ACCEPTED'.               00017600
017700     05  WS-TRAN-REASON          PIC X(40) VALUE SPACES.          00017700
017800*                                                                 00017800
017900****************************************************************** 00017900
018000*    REPORT LINE LAYOUTS                                         * 00018000
018100****************************************************************** 00018100
018200 01  RPT-HEADING-1.                                               00018200
018300     05  FILLER            PIC X(30)                              00018300
018400               VALUE 'BKS200 - BOOK CATALOG MAINT RUN'.            00018400
018500     05  FILLER            PIC X(10) VALUE SPACES.                00018500
018600     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.          00018600
018700     05  RPT1-MM           PIC 99.                                00018700
018800     05  FILLER            PIC X VALUE '/'.                       00018800
018900     05  RPT1-DD           PIC 99.                                00018900
019000     05  FILLER            PIC X VALUE '/'.                       00019000
019100     05  RPT1-YY           PIC 99.                                00019100
019200     05  FILLER            PIC X(71) VALUE SPACES.                00019200
019300 01  RPT-HEADING-2.                                                00019300
019400     05  FILLER            PIC X(20) VALUE 'TRANSACTION DETAIL'.  00019400
019500     05  FILLER            PIC X(112) VALUE SPACES.               00019500
019600 01  RPT-DETAIL-LINE.                                              00019600
019700     05  RPT-DTL-ACTION    PIC X(10).                              00019700
019800     05  FILLER            PIC X(2) VALUE SPACES.                 00019800
019900     05  RPT-DTL-OPERAND   PIC X(60).                              00019900
020000     05  FILLER            PIC X(2) VALUE SPACES.                 00020000
020100     05  RPT-DTL-RESULT    PIC X(8).                               00020100
020200     05  FILLER            PIC X(2) VALUE SPACES.                 00020200
020300     05  RPT-DTL-REASON    PIC X(40).                              00020300
020400     05  FILLER            PIC X(8) VALUE SPACES.                 00020400
020500 01  RPT-TOTALS-HDR1.                                              00020500
020600     05  FILLER            PIC X(26) VALUE 'CONTROL TOTALS:'.     00020600
020700     05  FILLER            PIC X(106) VALUE SPACES.               00020700
020800 01  RPT-TOTALS-LINE.                                              00020800
020900     05  RPT-TOT-LABEL     PIC X(34).                              00020900
021000     05  RPT-TOT-VALUE     PIC ZZZ,ZZZ,ZZ9.99.                    00021000
021100     05  FILLER            PIC X(85) VALUE SPACES.                00021100
021200******************************************************************00021200
021300 PROCEDURE DIVISION.                                              00021300
021400******************************************************************00021400
021500 000-MAIN.                                                        00021500
021600     ACCEPT WS-CURRENT-DATE FROM DATE.                            00021600
021700     ACCEPT WS-CURRENT-TIME FROM TIME.                            00021700
021800     STRING '20' WS-CURRENT-YEAR WS-CURRENT-MONTH WS-CURRENT-DAY  00021800
021900            DELIMITED BY SIZE INTO WS-RUN-DATE-STAMP.              00021900
022200     DISPLAY 'BKS200 STARTED - BOOK CATALOG MAINTENANCE RUN'.      00022200
022300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00022300
022400     PERFORM 710-LOAD-BOOK-TABLE THRU 710-EXIT.                   00022400
022500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00022500
022600     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    00022600
022700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00022700
022800             UNTIL TRAN-AT-EOF.                                   00022800
022900     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00022900
023000     PERFORM 750-REWRITE-BOOK-MASTER THRU 750-EXIT.               00023000
023100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023100
023200     GOBACK.                                                      00023200
023300*                                                                 00023300
023400 100-PROCESS-TRANSACTIONS.                                        00023400
023500     ADD +1 TO NUM-TRAN-RECS.                                     00023500
023600     MOVE SPACES TO WS-TRAN-RESULT.                               00023600
023700     MOVE SPACES TO WS-TRAN-REASON.                               00023700
023800     EVALUATE TRUE                                                00023800
023900         WHEN BTRN-ADD                                            00023900
024000             PERFORM 210-PROCESS-ADD-BOOK THRU 210-EXIT           00024000
024100         WHEN BTRN-UPDATE                                         00024100
024200             PERFORM 220-PROCESS-UPDATE-BOOK THRU 220-EXIT        00024200
024300         WHEN BTRN-DELETE                                        00024300
024400             PERFORM 230-PROCESS-DELETE-BOOK THRU 230-EXIT        00024400
024500         WHEN BTRN-GET                                            00024500
024600             PERFORM 240-PROCESS-GET-BOOK THRU 240-EXIT           00024600
024700         WHEN OTHER                                               00024700
024800             MOVE 'UNKNOWN' TO WS-TRAN-RESULT                     00024800
024900             MOVE 'UNRECOGNIZED ACTION CODE' TO WS-TRAN-REASON    00024900
025000     END-EVALUATE.                                                00025000
025100     PERFORM 830-REPORT-TRAN-RESULT THRU 830-EXIT.                00025100
025200     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    00025200
025300 100-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500*                                                                 00025500
025600****************************************************************** 00025600
025700*    TRANSACTION PROCESSING PARAGRAPHS                           * 00025700
025800****************************************************************** 00025800
025900 210-PROCESS-ADD-BOOK.                                            00025900
026000     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00026000
026100     IF BTRN-NAME = SPACES                                        00026100
026200         MOVE 'BOOK NAME REQUIRED' TO WS-TRAN-REASON              00026200
026300         GO TO 210-EXIT                                           00026300
026400     END-IF.                                                      00026400
026500     IF BTRN-GENRE = SPACES                                       00026500
026600         MOVE 'BOOK GENRE REQUIRED' TO WS-TRAN-REASON             00026600
026700         GO TO 210-EXIT                                           00026700
026800     END-IF.                                                      00026800
026900     IF BTRN-AUTHOR = SPACES                                      00026900
027000         MOVE 'BOOK AUTHOR REQUIRED' TO WS-TRAN-REASON            00027000
027100         GO TO 210-EXIT                                           00027100
027200     END-IF.                                                      00027200
027300     IF BTRN-PRICE NOT > 0                                        00027300
027400         MOVE 'PRICE MUST BE GREATER THAN ZERO' TO WS-TRAN-REASON 00027400
027500         GO TO 210-EXIT                                           00027500
027600     END-IF.                                                      00027600
027700     IF BTRN-PAGES < 1                                            00027700
027800         MOVE 'PAGES MUST BE AT LEAST 1' TO WS-TRAN-REASON        00027800
027900         GO TO 210-EXIT                                           00027900
028000     END-IF.                                                      00028000
028100     IF BTRN-PUB-DATE > WS-RUN-DATE-STAMP                         00028100
028200         MOVE 'PUB DATE IN FUTURE' TO WS-TRAN-REASON              028200
028300         GO TO 210-EXIT                                           00028300
028400     END-IF.                                                      00028400
028500     MOVE BTRN-NAME      TO WS-LOOKUP-BOOK-NAME.                  00028500
028600     MOVE +0             TO WS-EXCLUDE-IX-SAVE.                   00028600
028700     PERFORM 415-FIND-BOOK-BY-NAME THRU 415-EXIT.                 00028700
028800     IF DUPNAME-WAS-FOUND                                         00028800
028900         MOVE 'DUPLICATE BOOK NAME' TO WS-TRAN-REASON             00028900
029000         GO TO 210-EXIT                                           00029000
029100     END-IF.                                                      00029100
029200     PERFORM 215-APPEND-NEW-BOOK THRU 215-EXIT.                   00029200
029300     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00029300
029400     ADD +1 TO NUM-BOOKS-ADDED.                                   00029400
029500 210-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700*                                                                 00029700
029800 215-APPEND-NEW-BOOK.                                             00029800
029900     ADD +1 TO WS-NEXT-BOOK-ID.                                   00029900
030000     MOVE WS-NEXT-BOOK-ID TO WS-NEW-BOOK-ID.                      00030000
030100     ADD +1 TO WS-BOOK-COUNT.                                      00030100
030200     SET WS-BK-IX TO WS-BOOK-COUNT.                                00030200
030300     MOVE WS-NEW-BOOK-ID  TO WS-BK-ID(WS-BK-IX).                   00030300
030400     MOVE BTRN-NAME       TO WS-BK-NAME(WS-BK-IX).                 00030400
030500     MOVE BTRN-GENRE      TO WS-BK-GENRE(WS-BK-IX).                00030500
030600     MOVE BTRN-AGE-GROUP  TO WS-BK-AGE-GROUP(WS-BK-IX).            00030600
030700     MOVE BTRN-PRICE      TO WS-BK-PRICE(WS-BK-IX).                00030700
030800     MOVE BTRN-PUB-DATE   TO WS-BK-PUB-DATE(WS-BK-IX).             00030800
030900     MOVE BTRN-AUTHOR     TO WS-BK-AUTHOR(WS-BK-IX).               00030900
031000     MOVE BTRN-PAGES      TO WS-BK-PAGES(WS-BK-IX).                00031000
031100     MOVE BTRN-LANGUAGE   TO WS-BK-LANGUAGE(WS-BK-IX).             00031100
031200 215-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400*                                                                 00031400
031500 220-PROCESS-UPDATE-BOOK.                                         00031500
031600     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00031600
031700     MOVE BTRN-BOOK-ID TO WS-LOOKUP-BOOK-ID.                      00031700
031800     PERFORM 420-FIND-BOOK-BY-ID THRU 420-EXIT.                   00031800
031900     IF NOT BOOK-WAS-FOUND                                        00031900
032000         MOVE 'BOOK NOT FOUND' TO WS-TRAN-REASON                  00032000
032100         GO TO 220-EXIT                                           00032100
032200     END-IF.                                                      00032200
032300     IF BTRN-NAME NOT = SPACES                                    00032300
032400        AND BTRN-NAME NOT = WS-BK-NAME(WS-BK-IX)                  00032400
032500         MOVE BTRN-NAME      TO WS-LOOKUP-BOOK-NAME               00032500
032600         SET WS-EXCLUDE-IX-SAVE TO WS-BK-IX                       00032600
032700         PERFORM 415-FIND-BOOK-BY-NAME THRU 415-EXIT              00032700
032800         IF DUPNAME-WAS-FOUND                                     00032800
032900             MOVE 'DUPLICATE BOOK NAME' TO WS-TRAN-REASON         00032900
033000             GO TO 220-EXIT                                       00033000
033100         END-IF                                                   00033100
033200     END-IF.                                                      00033200
033300     IF BTRN-PRICE NOT = 0 AND BTRN-PRICE NOT > 0                 00033300
033400         MOVE 'PRICE MUST BE GREATER THAN ZERO' TO WS-TRAN-REASON 00033400
033500         GO TO 220-EXIT                                           00033500
033600     END-IF.                                                      00033600
033700     IF BTRN-PAGES NOT = 0 AND BTRN-PAGES < 1                     00033700
033800         MOVE 'PAGES MUST BE AT LEAST 1' TO WS-TRAN-REASON        00033800
033900         GO TO 220-EXIT                                           00033900
034000     END-IF.                                                      00034000
034100     IF BTRN-PUB-DATE NOT = 0                                      00034100
034200        AND BTRN-PUB-DATE > WS-RUN-DATE-STAMP                     00034200
034300         MOVE 'PUB DATE IN FUTURE' TO WS-TRAN-REASON              034300
034400         GO TO 220-EXIT                                           00034400
034500     END-IF.                                                      00034500
034600     PERFORM 225-APPLY-BOOK-CHANGES THRU 225-EXIT.                00034600
034700     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00034700
034800 220-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000*                                                                 00035000
035100 225-APPLY-BOOK-CHANGES.                                          00035100
035200     IF BTRN-NAME NOT = SPACES                                    00035200
035300         MOVE BTRN-NAME     TO WS-BK-NAME(WS-BK-IX)               00035300
035400     END-IF.                                                      00035400
035500     IF BTRN-GENRE NOT = SPACES                                   00035500
035600         MOVE BTRN-GENRE    TO WS-BK-GENRE(WS-BK-IX)               00035600
035700     END-IF.                                                      00035700
035800     IF BTRN-AGE-GROUP NOT = SPACES                                00035800
035900         MOVE BTRN-AGE-GROUP TO WS-BK-AGE-GROUP(WS-BK-IX)         00035900
036000     END-IF.                                                      00036000
036100     IF BTRN-PRICE NOT = 0                                        00036100
036200         MOVE BTRN-PRICE    TO WS-BK-PRICE(WS-BK-IX)               00036200
036300     END-IF.                                                      00036300
036400     IF BTRN-PUB-DATE NOT = 0                                      00036400
036500         MOVE BTRN-PUB-DATE TO WS-BK-PUB-DATE(WS-BK-IX)           00036500
036600     END-IF.                                                      00036600
036700     IF BTRN-AUTHOR NOT = SPACES                                  00036700
036800         MOVE BTRN-AUTHOR   TO WS-BK-AUTHOR(WS-BK-IX)              00036800
036900     END-IF.                                                      00036900
037000     IF BTRN-PAGES NOT = 0                                        00037000
037100         MOVE BTRN-PAGES    TO WS-BK-PAGES(WS-BK-IX)               00037100
037200     END-IF.                                                      00037200
037300     IF BTRN-LANGUAGE NOT = SPACES                                 00037300
037400         MOVE BTRN-LANGUAGE TO WS-BK-LANGUAGE(WS-BK-IX)           00037400
037500     END-IF.                                                      00037500
037600 225-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800*                                                                 00037800
037900 230-PROCESS-DELETE-BOOK.                                         00037900
038000     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00038000
038100     MOVE BTRN-BOOK-ID TO WS-LOOKUP-BOOK-ID.                      00038100
038200     PERFORM 420-FIND-BOOK-BY-ID THRU 420-EXIT.                   00038200
038300     IF NOT BOOK-WAS-FOUND                                        00038300
038400         MOVE 'BOOK NOT FOUND' TO WS-TRAN-REASON                  00038400
038500         GO TO 230-EXIT                                           00038500
038600     END-IF.                                                      00038600
038700     PERFORM 235-SHIFT-BOOK-ROWS-UP                                00038700
038800         VARYING WS-BK-IX FROM WS-BK-IX BY 1                      00038800
038900         UNTIL WS-BK-IX >= WS-BOOK-COUNT.                          00038900
039000     SUBTRACT 1 FROM WS-BOOK-COUNT.                                00039000
039100     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00039100
039200     ADD +1 TO NUM-BOOKS-DELETED.                                 00039200
039300 230-EXIT.                                                        00039300
039400     EXIT.                                                        00039400
039500*                                                                 00039500
039600 235-SHIFT-BOOK-ROWS-UP.                                          00039600
039700     MOVE WS-BK-ID(WS-BK-IX + 1)    TO WS-BK-ID(WS-BK-IX).         00039700
039800     MOVE WS-BK-NAME(WS-BK-IX + 1)  TO WS-BK-NAME(WS-BK-IX).       00039800
039900     MOVE WS-BK-GENRE(WS-BK-IX + 1) TO WS-BK-GENRE(WS-BK-IX).      00039900
040000     MOVE WS-BK-AGE-GROUP(WS-BK-IX + 1)                            00040000
040100         TO WS-BK-AGE-GROUP(WS-BK-IX).                             00040100
040200     MOVE WS-BK-PRICE(WS-BK-IX + 1)  TO WS-BK-PRICE(WS-BK-IX).     00040200
040300     MOVE WS-BK-PUB-DATE(WS-BK-IX + 1)                             00040300
040400         TO WS-BK-PUB-DATE(WS-BK-IX).                              00040400
040500     MOVE WS-BK-AUTHOR(WS-BK-IX + 1) TO WS-BK-AUTHOR(WS-BK-IX).    00040500
040600     MOVE WS-BK-PAGES(WS-BK-IX + 1)  TO WS-BK-PAGES(WS-BK-IX).     00040600
040700     MOVE WS-BK-LANGUAGE(WS-BK-IX + 1)                             00040700
040800         TO WS-BK-LANGUAGE(WS-BK-IX).                              00040800
040900*                                                                 00040900
041000 240-PROCESS-GET-BOOK.                                            00041000
041100     MOVE 'REJECTED' TO WS-TRAN-RESULT.                           00041100
041200     MOVE BTRN-BOOK-ID TO WS-LOOKUP-BOOK-ID.                      00041200
041300     PERFORM 420-FIND-BOOK-BY-ID THRU 420-EXIT.                   00041300
041400     IF NOT BOOK-WAS-FOUND                                        00041400
041500         MOVE 'BOOK NOT FOUND' TO WS-TRAN-REASON                  00041500
041600         GO TO 240-EXIT                                           00041600
041700     END-IF.                                                      00041700
041800     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00041800
041900 240-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200****************************************************************** 00042200
042300*    LOOKUP PARAGRAPHS - LINEAR SCAN OF THE IN-MEMORY TABLE      * 00042300
042400****************************************************************** 00042400
042500 415-FIND-BOOK-BY-NAME.                                           00042500
042600     MOVE 'N' TO WS-DUPNAME-FOUND-SW.                             00042600
042700     PERFORM 417-SCAN-BOOK-NAME                                   00042700
042800         VARYING WS-BK-IX FROM 1 BY 1                             00042800
042900         UNTIL WS-BK-IX > WS-BOOK-COUNT OR DUPNAME-WAS-FOUND.     00042900
043000 415-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200*                                                                 00043200
043300 417-SCAN-BOOK-NAME.                                              00043300
043400     IF WS-BK-NAME(WS-BK-IX) = WS-LOOKUP-BOOK-NAME                00043400
043500        AND WS-BK-IX NOT = WS-EXCLUDE-IX-SAVE                     00043500
043600         MOVE 'Y' TO WS-DUPNAME-FOUND-SW                          00043600
043700     END-IF.                                                      00043700
043800*                                                                 00043800
043900 420-FIND-BOOK-BY-ID.                                             00043900
044000     MOVE 'N' TO WS-BOOK-FOUND-SW.                                00044000
044100     PERFORM 422-SCAN-BOOK-ID                                     00044100
044200         VARYING WS-BK-IX FROM 1 BY 1                             00044200
044300         UNTIL WS-BK-IX > WS-BOOK-COUNT OR BOOK-WAS-FOUND.        00044300
044400 420-EXIT.                                                        00044400
044500     EXIT.                                                        00044500
044600*                                                                 00044600
044700 422-SCAN-BOOK-ID.                                                00044700
044800     IF WS-BK-ID(WS-BK-IX) = WS-LOOKUP-BOOK-ID                    00044800
044900         MOVE 'Y' TO WS-BOOK-FOUND-SW                             00044900
045000     END-IF.                                                      00045000
045100*                                                                 00045100
045200****************************************************************** 00045200
045300*    FILE OPEN / LOAD / REWRITE / CLOSE                          * 00045300
045400****************************************************************** 00045400
045500 700-OPEN-FILES.                                                  00045500
045600     OPEN INPUT  BOOK-MASTER TRANSACTION-FILE.                    00045600
045700     OPEN OUTPUT BOOK-OUT REPORT-FILE.                            00045700
045800     IF WS-BOOKMSTR-STATUS NOT = '00'                             00045800
045900         DISPLAY 'ERROR OPENING BOOK MASTER. RC: '                00045900
046000                 WS-BOOKMSTR-STATUS                                00046000
046100         MOVE 16 TO RETURN-CODE                                    00046100
046200         MOVE 'Y' TO WS-TRAN-EOF                                   00046200
046300     END-IF.                                                       00046300
046400     IF WS-BTRANFL-STATUS NOT = '00'                              00046400
046500         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '            00046500
046600                 WS-BTRANFL-STATUS                                 00046600
046700         MOVE 16 TO RETURN-CODE                                    00046700
046800         MOVE 'Y' TO WS-TRAN-EOF                                   00046800
046900     END-IF.                                                       00046900
047000 700-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200*                                                                 00047200
047300 710-LOAD-BOOK-TABLE.                                             00047300
047400     MOVE +0 TO WS-NEXT-BOOK-ID.                                   00047400
047500     READ BOOK-MASTER AT END                                      00047500
047600         MOVE 'Y' TO WS-BOOKMSTR-STATUS-EOF.                       00047600
047700     PERFORM 712-APPEND-BOOK-ROW                                  00047700
047800         UNTIL WS-BOOKMSTR-STATUS-EOF = 'Y'.                      00047800
047900 710-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100*                                                                 00048100
048200 712-APPEND-BOOK-ROW.                                             00048200
048300     ADD +1 TO WS-BOOK-COUNT.                                      00048300
048400     SET WS-BK-IX TO WS-BOOK-COUNT.                                00048400
048500     MOVE BK-ID           TO WS-BK-ID(WS-BK-IX).                   00048500
048600     MOVE BK-NAME         TO WS-BK-NAME(WS-BK-IX).                 00048600
048700     MOVE BK-GENRE        TO WS-BK-GENRE(WS-BK-IX).                00048700
048800     MOVE BK-AGE-GROUP    TO WS-BK-AGE-GROUP(WS-BK-IX).            00048800
048900     MOVE BK-PRICE        TO WS-BK-PRICE(WS-BK-IX).                00048900
049000     MOVE BK-PUB-DATE     TO WS-BK-PUB-DATE(WS-BK-IX).             00049000
049100     MOVE BK-AUTHOR       TO WS-BK-AUTHOR(WS-BK-IX).               00049100
049200     MOVE BK-PAGES        TO WS-BK-PAGES(WS-BK-IX).                00049200
049300     MOVE BK-LANGUAGE     TO WS-BK-LANGUAGE(WS-BK-IX).             00049300
049400     IF BK-ID > WS-NEXT-BOOK-ID                                    00049400
049500         MOVE BK-ID TO WS-NEXT-BOOK-ID                             00049500
049600     END-IF.                                                       00049600
049700     READ BOOK-MASTER AT END                                       00049700
049800         MOVE 'Y' TO WS-BOOKMSTR-STATUS-EOF.                       00049800
049900*                                                                 00049900
050000 740-READ-TRAN-FILE.                                              00050000
050100     READ TRANSACTION-FILE AT END                                 00050100
050200         MOVE 'Y' TO WS-TRAN-EOF.                                  00050200
050300 740-EXIT.                                                        00050300
050400     EXIT.                                                        00050400
050500*                                                                 00050500
050600 750-REWRITE-BOOK-MASTER.                                         00050600
050700     PERFORM 752-WRITE-BOOK-ROW                                    00050700
050800         VARYING WS-BK-IX FROM 1 BY 1                              00050800
050900         UNTIL WS-BK-IX > WS-BOOK-COUNT.                           00050900
051000 750-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300 752-WRITE-BOOK-ROW.                                              00051300
051400     MOVE WS-BK-ID(WS-BK-IX)        TO BKOUT-ID.                   00051400
051500     MOVE WS-BK-NAME(WS-BK-IX)      TO BKOUT-NAME.                 00051500
051600     MOVE WS-BK-GENRE(WS-BK-IX)     TO BKOUT-GENRE.                00051600
051700     MOVE WS-BK-AGE-GROUP(WS-BK-IX) TO BKOUT-AGE-GROUP.            00051700
051800     MOVE WS-BK-PRICE(WS-BK-IX)     TO BKOUT-PRICE.                00051800
051900     MOVE WS-BK-PUB-DATE(WS-BK-IX)  TO BKOUT-PUB-DATE.             00051900
052000     MOVE WS-BK-AUTHOR(WS-BK-IX)    TO BKOUT-AUTHOR.               00052000
052100     MOVE WS-BK-PAGES(WS-BK-IX)     TO BKOUT-PAGES.                00052100
052200     MOVE WS-BK-LANGUAGE(WS-BK-IX)  TO BKOUT-LANGUAGE.             00052200
052300     WRITE BKOUT-REC.                                              00052300
052400*                                                                 00052400
052500 790-CLOSE-FILES.                                                 00052500
052600     CLOSE BOOK-MASTER BOOK-OUT TRANSACTION-FILE REPORT-FILE.      00052600
052700 790-EXIT.                                                        00052700
052800     EXIT.                                                        00052800
052900*                                                                 00052900
053000****************************************************************** 00053000
053100*    REPORT PRINTING                                             * 00053100
053200****************************************************************** 00053200
053300 800-INIT-REPORT.                                                 00053300
053400     MOVE WS-CURRENT-MONTH TO RPT1-MM.                             00053400
053500     MOVE WS-CURRENT-DAY   TO RPT1-DD.                             00053500
053600     MOVE WS-CURRENT-YEAR  TO RPT1-YY.                             00053600
053700     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.            00053700
053800     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.               00053800
053900 800-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100*                                                                 00054100
054200 830-REPORT-TRAN-RESULT.                                          00054200
054300     MOVE BTRN-ACTION TO RPT-DTL-ACTION.                           00054300
054400     IF BTRN-ADD                                                  00054400
054500         MOVE BTRN-NAME TO RPT-DTL-OPERAND                        00054500
054600     ELSE                                                         00054600
054700         MOVE BTRN-BOOK-ID TO RPT-DTL-OPERAND                     00054700
054800     END-IF.                                                       00054800
054900     MOVE WS-TRAN-RESULT TO RPT-DTL-RESULT.                        00054900
055000     MOVE WS-TRAN-REASON TO RPT-DTL-REASON.                        00055000
055100     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                     00055100
055200     IF WS-TRAN-WAS-ACCEPTED                                       00055200
055300         ADD +1 TO NUM-TRAN-ACCEPTED                               00055300
055400     ELSE                                                          00055400
055500         ADD +1 TO NUM-TRAN-REJECTED                               00055500
055600     END-IF.                                                       00055600
055700 830-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900*                                                                 00055900
056000 850-REPORT-TRAN-STATS.                                           00056000
056100     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.             00056100
056200     MOVE 'TRANSACTIONS READ' TO RPT-TOT-LABEL.                    00056200
056300     MOVE NUM-TRAN-RECS TO RPT-TOT-VALUE.                          00056300
056400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00056400
056500     MOVE 'TRANSACTIONS ACCEPTED' TO RPT-TOT-LABEL.                00056500
056600     MOVE NUM-TRAN-ACCEPTED TO RPT-TOT-VALUE.                      00056600
056700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00056700
056800     MOVE 'TRANSACTIONS REJECTED' TO RPT-TOT-LABEL.                00056800
056900     MOVE NUM-TRAN-REJECTED TO RPT-TOT-VALUE.                      00056900
057000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00057000
057100     MOVE 'BOOKS ADDED' TO RPT-TOT-LABEL.                          00057100
057200     MOVE NUM-BOOKS-ADDED TO RPT-TOT-VALUE.                        00057200
057300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00057300
057400     MOVE 'BOOKS DELETED' TO RPT-TOT-LABEL.                        00057400
057500     MOVE NUM-BOOKS-DELETED TO RPT-TOT-VALUE.                      00057500
057600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00057600
057700 850-EXIT.                                                        00057700
057800     EXIT.                                                        00057800
