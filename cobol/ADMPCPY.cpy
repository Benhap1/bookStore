000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  ADMPCPY                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  K. ANDREWS                                          00000700
000800*                                                                00000800
001000* DEFAULT-ADMINISTRATOR PARAMETER CARD - READ ONCE AT THE START  00001000
001100* OF BKS300.  IF ADMP-PASSWORD IS BLANK THE RUN SKIPS SET-UP OF  00001100
001200* THE DEFAULT ADMINISTRATOR ENTIRELY AND JUST LOGS A WARNING.    00001200
001300*                                                                00001300
001400*----------------------------------------------------------------00001400
001500*   DATE     BY     TICKET     DESCRIPTION                      *00001500
001600*----------------------------------------------------------------00001600
001700*   11/19/91  KAN   INITIAL CREATION - DEFAULT LOGON SET-UP      *00001700
001800******************************************************************00001800
001900 01  ADMP-REC.                                                  00001900
002000     05  ADMP-EMAIL                 PIC X(100).                *00002000
002100     05  ADMP-PASSWORD              PIC X(60).                 *00002100
002200     05  ADMP-FIRST-NAME            PIC X(50).                 *00002200
002300     05  ADMP-LAST-NAME             PIC X(50).                 *00002300
002400     05  FILLER                     PIC X(20).                *00002400
