000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  OTRNCPY                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  R. MARTINEZ                                         00000700
000800*                                                                00000800
001000* ORDER-PROCESSING TRANSACTION RECORD (INPUT TO BKS100).         00001000
001100* ONE RECORD PER REQUESTED ACTION AGAINST THE CART/ORDER FILES.  00001100
001200* NOT ALL OPERAND FIELDS ARE USED BY EVERY ACTION CODE - SEE     00001200
001300* THE TABLE BELOW.                                              *00001300
001400*                                                                00001400
001500*   ACTION CODE       OPERANDS USED                              00001500
001600*   ----------------  -----------------------------------       *00001600
001700*   ADD-TO-CART       OTRN-BOOK-ID, OTRN-CLIENT-EMAIL            00001700
001800*   SUBMIT            OTRN-ORDER-ID                              00001800
001900*   CONFIRM           OTRN-ORDER-ID                              00001900
002000*   CANCEL            OTRN-ORDER-ID                              00002000
002100*   LIST-DRAFT        OTRN-CLIENT-EMAIL                          00002100
002200*   LIST-NONDRAFT     OTRN-CLIENT-EMAIL                          00002200
002300*   LIST-ALL          (none)                                    *00002300
002400*   SEARCH-EMAIL      OTRN-CLIENT-EMAIL (substring, any case)    00002400
002500*                                                                00002500
002600*----------------------------------------------------------------00002600
002700*   DATE     BY     TICKET     DESCRIPTION                      *00002700
002800*----------------------------------------------------------------00002800
002900*   02/21/96  RM    INITIAL CREATION - ORDER SUBSYSTEM           *00002900
003000*   05/03/01  KAN   CH00477  ADDED SEARCH-EMAIL ACTION           *00003000
003100******************************************************************00003100
003200 01  OTRN-REC.                                                  00003200
003300     05  OTRN-ACTION                PIC X(14).                 *00003300
003400         88  OTRN-ADD-TO-CART       VALUE 'ADD-TO-CART   '.     *00003400
003500         88  OTRN-SUBMIT            VALUE 'SUBMIT        '.     *00003500
003600         88  OTRN-CONFIRM           VALUE 'CONFIRM       '.     *00003600
003700         88  OTRN-CANCEL            VALUE 'CANCEL        '.     *00003700
003800         88  OTRN-LIST-DRAFT        VALUE 'LIST-DRAFT    '.     *00003800
003900         88  OTRN-LIST-NONDRAFT     VALUE 'LIST-NONDRAFT '.     *00003900
004000         88  OTRN-LIST-ALL          VALUE 'LIST-ALL      '.     *00004000
004100         88  OTRN-SEARCH-EMAIL      VALUE 'SEARCH-EMAIL  '.     *00004100
004200     05  OTRN-BOOK-ID               PIC 9(9).                   00004200
004300     05  OTRN-ORDER-ID              PIC 9(9).                   00004300
004400     05  OTRN-CLIENT-EMAIL          PIC X(100).                *00004400
004500     05  FILLER                     PIC X(8).                  *00004500
