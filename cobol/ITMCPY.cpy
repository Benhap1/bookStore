000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  ITMCPY                                              00000500
000600*                                                                00000600
000700* AUTHOR  :  K. ANDREWS                                          00000700
000800*                                                                00000800
001000* ORDER LINE (ITEM) RECORD.  REPLACE ==:TAG:== WITH THE          00001000
001100* CALLER'S PREFIX, E.G.                                         *00001100
001200*   COPY ITMCPY REPLACING ==:TAG:== BY ==IT==.                   00001200
001300*   COPY ITMCPY REPLACING ==:TAG:== BY ==WS-ITM==.               00001300
001400*                                                                00001400
001500*----------------------------------------------------------------00001500
001600*   DATE     BY     TICKET     DESCRIPTION                      *00001600
001700*----------------------------------------------------------------00001700
001800*   08/14/90  KAN   INITIAL CREATION - ORDER SUBSYSTEM           *00001800
001900*                                                                00001900
002000* NOTE - this record is packed to its full 32-byte disk length;  00002000
002100* there is no room left for a trailing FILLER the way the other  00002100
002200* catalog copybooks carry one.  Do not add fields here without   00002200
002300* also widening the ORDER-ITEM file's fixed record length.       00002300
002400******************************************************************00002400
002500 01  :TAG:-REC.                                                 00002500
002600     05  :TAG:-ID                   PIC 9(9).                   00002600
002700     05  :TAG:-ORDER-ID             PIC 9(9).                   00002700
002800     05  :TAG:-BOOK-ID              PIC 9(9).                   00002800
002900     05  :TAG:-QUANTITY             PIC 9(5).                   00002900
