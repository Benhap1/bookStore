000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  BOOKCPY                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  R. MARTINEZ                                         00000700
000800*                                                                00000800
000900* BOOK CATALOG MASTER RECORD.  REPLACE ==:TAG:== WITH THE        00000900
001000* CALLER'S PREFIX TO GET A PRIVATE COPY OF THE LAYOUT, E.G.      00001000
001100*   COPY BOOKCPY REPLACING ==:TAG:== BY ==BK==.                  00001100
001200*   COPY BOOKCPY REPLACING ==:TAG:== BY ==WS-BOOK==.             00001200
001300*                                                                00001300
001400*----------------------------------------------------------------00001400
001500*   DATE     BY     TICKET     DESCRIPTION                      *00001500
001600*----------------------------------------------------------------00001600
001700*   03/11/86  RM    INITIAL CREATION FOR CATALOG SUBSYSTEM       *00001700
001800*   07/02/89  KAN   CH00231  ADDED BOOK-LANGUAGE CODE            *00001800
001900*   09/30/98  DWS   Y2K0074  PUB-DATE CONFIRMED 8-DIGIT CCYY     *00001900
002000*   04/14/03  RM    CH00512  WIDENED AGE-GROUP TO 10 BYTES       *00002000
002100******************************************************************00002100
002200 01  :TAG:-REC.                                                 00002200
002300     05  :TAG:-ID                   PIC 9(9).                   00002300
002400     05  :TAG:-NAME                 PIC X(60).                 *00002400
002500     05  :TAG:-GENRE                PIC X(30).                 *00002500
002600     05  :TAG:-AGE-GROUP             PIC X(10).                *00002600
002700         88  :TAG:-AGE-CHILD         VALUE 'CHILD     '.        *00002700
002800         88  :TAG:-AGE-TEEN          VALUE 'TEEN      '.        *00002800
002900         88  :TAG:-AGE-ADULT         VALUE 'ADULT     '.        *00002900
003000         88  :TAG:-AGE-ALL           VALUE 'ALL       '.        *00003000
003100     05  :TAG:-PRICE                 PIC S9(8)V99 COMP-3.       00003100
003200     05  :TAG:-PUB-DATE              PIC 9(8).                 *00003200
003300     05  :TAG:-AUTHOR                PIC X(40).                *00003300
003400     05  :TAG:-PAGES                 PIC 9(5).                 00003400
003500     05  :TAG:-LANGUAGE              PIC X(10).                *00003500
003600     05  FILLER                      PIC X(3).                 *00003600
