000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  ORDCPY                                              00000500
000600*                                                                00000600
000700* AUTHOR  :  K. ANDREWS                                          00000700
000800*                                                                00000800
001000* ORDER HEADER RECORD.  REPLACE ==:TAG:== WITH THE CALLER'S      00001000
001100* PREFIX, E.G.                                                  *00001100
001200*   COPY ORDCPY REPLACING ==:TAG:== BY ==OR==.                   00001200
001300*   COPY ORDCPY REPLACING ==:TAG:== BY ==WS-ORD==.               00001300
001400*                                                                00001400
001500*----------------------------------------------------------------00001500
001600*   DATE     BY     TICKET     DESCRIPTION                      *00001600
001700*----------------------------------------------------------------00001700
001800*   08/14/90  KAN   INITIAL CREATION - ORDER SUBSYSTEM           *00001800
001900*   02/21/96  RM    CH00349  ADDED ORD-STATUS (WAS IMPLICIT)     *00001900
002000*   09/30/98  DWS   Y2K0074  ORD-DATE CONFIRMED 14-DIGIT CCYY    *00002000
002100******************************************************************00002100
002200 01  :TAG:-REC.                                                 00002200
002300     05  :TAG:-ID                   PIC 9(9).                   00002300
002400     05  :TAG:-CLIENT-ID            PIC 9(9).                   00002400
002500     05  :TAG:-CLIENT-EMAIL         PIC X(100).                *00002500
002600     05  :TAG:-DATE                 PIC 9(14).                  00002600
002700     05  :TAG:-PRICE                PIC S9(8)V99 COMP-3.        00002700
002800     05  :TAG:-STATUS               PIC X(10).                 *00002800
002900         88  :TAG:-IS-DRAFT         VALUE 'DRAFT     '.         *00002900
003000         88  :TAG:-IS-SUBMITTED     VALUE 'SUBMITTED '.         *00003000
003100         88  :TAG:-IS-CONFIRMED     VALUE 'CONFIRMED '.         *00003100
003200         88  :TAG:-IS-CANCELLED     VALUE 'CANCELLED '.         *00003200
003300     05  FILLER                     PIC X(3).                  *00003300
