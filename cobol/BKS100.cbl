000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO.  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************** 00000400
000500* PROGRAM:  BKS100                                                00000500
000600*                                                                 00000600
000700* READS THE ORDER-PROCESSING TRANSACTION FILE AND APPLIES EACH    00000700
000800* REQUEST (ADD-TO-CART, SUBMIT, CONFIRM, CANCEL, AND THE ORDER    00000800
000900* LISTING/SEARCH REQUESTS) AGAINST THE CLIENT, BOOK, ORDER AND    00000900
001000* ORDER-ITEM MASTERS.  PRODUCES A PRINTED PROCESSING REPORT WITH  00001000
001100* ONE LINE PER TRANSACTION, CONTROL TOTALS, AND A FULL ORDER      00001100
001200* LISTING SECTION.                                                00001200
001300****************************************************************** 00001300
001400 IDENTIFICATION DIVISION.                                         00001400
001500 PROGRAM-ID.     BKS100.                                          00001500
001600 AUTHOR.         R. MARTINEZ.                                     00001600
001700 INSTALLATION.   MIDLAND BOOK DISTRIBUTORS - DATA CENTER.         00001700
001800 DATE-WRITTEN.   02/21/86.                                        00001800
001900 DATE-COMPILED.                                                   00001900
002000 SECURITY.       NON-CONFIDENTIAL.                                00002000
002100*                                                                 00002100
002200****************************************************************** 00002200
002300*     AMENDMENT HISTORY                                           00002300
002400*                                                                 00002400
002500*     DATE      BY     TICKET    DESCRIPTION                      00002500
002600*     --------  -----  --------  --------------------------------00002600
002700*     02/21/86  RM     ---       INITIAL VERSION - CART/ORDER     00002700
002800*                                PROCESSING REWRITTEN AS A BATCH  00002800
002900*                                JOB OFF THE OLD ORDER-DESK CARD  00002900
003000*                                SYSTEM.                          00003000
003100*     08/09/87  RM     CH00117   ADDED CONFIRM AND CANCEL ACTIONS.00003100
003200*     03/30/89  KAN    CH00163   SUBMIT NOW REPORTS THE SHORTFALL 00003200
003300*                                AMOUNT WHEN FUNDS ARE SHORT,     00003300
003400*                                NOT JUST BALANCE AND TOTAL.      00003400
003500*     07/02/89  KAN    CH00231   ADDED LIST-DRAFT, LIST-NONDRAFT  00003500
003600*                                AND LIST-ALL REQUEST TYPES.      00003600
003700*     11/19/91  KAN    CH00188   CLIENT LOOKUP NOW HONOURS THE    00003700
003800*                                ENABLED FLAG - A BLOCKED CLIENT  00003800
003900*                                IS TREATED AS NOT FOUND.         00003900
004000*     02/21/96  RM     CH00349   ORDER STATUS MADE EXPLICIT ON    00004000
004100*                                THE MASTER RECORD (WAS DERIVED   00004100
004200*                                FROM A SEPARATE FLAG FILE).      00004200
004300*     05/03/01  KAN    CH00477   ADDED SEARCH-EMAIL REQUEST TYPE. 00004300
004400*     09/30/98  DWS    Y2K0074   RUN-DATE CONFIRMED 8-DIGIT CCYY  00004400
004500*                                ON THE DRAFT-ORDER CREATE PATH.  00004500
004600*     04/14/03  RM     CH00512   BOOK TABLE SIZE RAISED TO 2000   00004600
004700*                                ENTRIES FOR THE SPRING CATALOG.  00004700
004800*     06/02/05  RM     CH00588   CLIENT TABLE WIDTH MATCHED TO    00004800
004900*                                THE WIDENED CLICPY EMAIL FIELD.  00004900
005000****************************************************************** 00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900     SELECT BOOK-MASTER   ASSIGN TO BOOKMSTR                      00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS  IS WS-BOOKMSTR-STATUS.                   00006100
006200     SELECT BOOK-OUT      ASSIGN TO BOOKOUT                       00006200
006300            ACCESS IS SEQUENTIAL                                  00006300
006400            FILE STATUS  IS WS-BOOKOUT-STATUS.                    00006400
006500     SELECT CLIENT-MASTER ASSIGN TO CLIMSTR                       00006500
006600            ACCESS IS SEQUENTIAL                                  00006600
006700            FILE STATUS  IS WS-CLIMSTR-STATUS.                    00006700
006800     SELECT CLIENT-OUT    ASSIGN TO CLIOUT                        00006800
006900            ACCESS IS SEQUENTIAL                                  00006900
007000            FILE STATUS  IS WS-CLIOUT-STATUS.                     00007000
007100     SELECT ORDER-MASTER  ASSIGN TO ORDMSTR                       00007100
007200            ACCESS IS SEQUENTIAL                                  00007200
007300            FILE STATUS  IS WS-ORDMSTR-STATUS.                    00007300
007400     SELECT ORDER-OUT     ASSIGN TO ORDOUT                        00007400
007500            ACCESS IS SEQUENTIAL                                  00007500
007600            FILE STATUS  IS WS-ORDOUT-STATUS.                     00007600
007700     SELECT ITEM-MASTER   ASSIGN TO ITMMSTR                       00007700
007800            ACCESS IS SEQUENTIAL                                  00007800
007900            FILE STATUS  IS WS-ITMMSTR-STATUS.                    00007900
008000     SELECT ITEM-OUT      ASSIGN TO ITMOUT                        00008000
008100            ACCESS IS SEQUENTIAL                                  00008100
008200            FILE STATUS  IS WS-ITMOUT-STATUS.                     00008200
008300     SELECT TRANSACTION-FILE ASSIGN TO OTRANFL                    00008300
008400            ACCESS IS SEQUENTIAL                                  00008400
008500            FILE STATUS  IS WS-OTRANFL-STATUS.                    00008500
008600     SELECT REPORT-FILE   ASSIGN TO ORDRPT                        00008600
008700            ACCESS IS SEQUENTIAL                                  00008700
008800            FILE STATUS  IS WS-ORDRPT-STATUS.                     00008800
008900****************************************************************** 00008900
009000 DATA DIVISION.                                                   00009000
009100 FILE SECTION.                                                    00009100
009200*                                                                 00009200
009300 FD  BOOK-MASTER                                                  00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600 COPY BOOKCPY REPLACING ==:TAG:== BY ==BK==.                      00009600
009700*                                                                 00009700
009800 FD  BOOK-OUT                                                     00009800
009900     RECORDING MODE IS F                                          00009900
010000     BLOCK CONTAINS 0 RECORDS.                                    00010000
010100 COPY BOOKCPY REPLACING ==:TAG:== BY ==BKOUT==.                   00010100
010200*                                                                 00010200
010300 FD  CLIENT-MASTER                                                00010300
010400     RECORDING MODE IS F                                          00010400
010500     BLOCK CONTAINS 0 RECORDS.                                    00010500
010600 COPY CLICPY REPLACING ==:TAG:== BY ==CL==.                       00010600
010700*                                                                 00010700
010800 FD  CLIENT-OUT                                                   00010800
010900     RECORDING MODE IS F                                          00010900
011000     BLOCK CONTAINS 0 RECORDS.                                    00011000
011100 COPY CLICPY REPLACING ==:TAG:== BY ==CLOUT==.                    00011100
011200*                                                                 00011200
011300 FD  ORDER-MASTER                                                 00011300
011400     RECORDING MODE IS F                                          00011400
011500     BLOCK CONTAINS 0 RECORDS.                                    00011500
011600 COPY ORDCPY REPLACING ==:TAG:== BY ==OR==.                       00011600
011700*                                                                 00011700
011800 FD  ORDER-OUT                                                    00011800
011900     RECORDING MODE IS F                                          00011900
012000     BLOCK CONTAINS 0 RECORDS.                                    00012000
012100 COPY ORDCPY REPLACING ==:TAG:== BY ==OROUT==.                    00012100
012200*                                                                 00012200
012300 FD  ITEM-MASTER                                                  00012300
012400     RECORDING MODE IS F                                          00012400
012500     BLOCK CONTAINS 0 RECORDS.                                    00012500
012600 COPY ITMCPY REPLACING ==:TAG:== BY ==IT==.                       00012600
012700*                                                                 00012700
012800 FD  ITEM-OUT                                                     00012800
012900     RECORDING MODE IS F                                          00012900
013000     BLOCK CONTAINS 0 RECORDS.                                    00013000
013100 COPY ITMCPY REPLACING ==:TAG:== BY ==ITOUT==.                    00013100
013200*                                                                 00013200
013300 FD  TRANSACTION-FILE                                             00013300
013400     RECORDING MODE IS F.                                         00013400
013500 COPY OTRNCPY.                                                    00013500
013600*                                                                 00013600
013700 FD  REPORT-FILE                                                  00013700
013800     RECORDING MODE IS F.                                        00013800
013900 01  REPORT-RECORD              PIC X(132).                       00013900
014000****************************************************************** 00014000
014100 WORKING-STORAGE SECTION.                                         00014100
014200****************************************************************** 00014200
014300*                                                                 00014300
014400 01  WS-FILE-STATUSES.                                            00014400
014500     05  WS-BOOKMSTR-STATUS      PIC X(2) VALUE SPACES.           00014500
014600     05  WS-BOOKOUT-STATUS       PIC X(2) VALUE SPACES.           00014600
014700     05  WS-CLIMSTR-STATUS       PIC X(2) VALUE SPACES.           00014700
014800     05  WS-CLIOUT-STATUS        PIC X(2) VALUE SPACES.           00014800
014900     05  WS-ORDMSTR-STATUS       PIC X(2) VALUE SPACES.           00014900
015000     05  WS-ORDOUT-STATUS        PIC X(2) VALUE SPACES.           00015000
015100     05  WS-ITMMSTR-STATUS       PIC X(2) VALUE SPACES.           00015100
015200     05  WS-ITMOUT-STATUS        PIC X(2) VALUE SPACES.           00015200
015300     05  WS-OTRANFL-STATUS       PIC X(2) VALUE SPACES.           00015300
015400         88  OTRANFL-EOF         VALUE '10'.                      00015400
015500     05  WS-ORDRPT-STATUS        PIC X(2) VALUE SPACES.           00015500
015600*                                                                 00015600
015700 01  WS-SWITCHES.                                                 00015700
015800     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00015800
015900         88  TRAN-AT-EOF         VALUE 'Y'.                       00015900
016000     05  WS-CLI-FOUND-SW         PIC X     VALUE 'N'.             00016000
016100         88  CLI-WAS-FOUND       VALUE 'Y'.                       00016100
016200     05  WS-BOOK-FOUND-SW        PIC X     VALUE 'N'.             00016200
016300         88  BOOK-WAS-FOUND      VALUE 'Y'.                       00016300
016400     05  WS-ORD-FOUND-SW         PIC X     VALUE 'N'.             00016400
016500         88  ORD-WAS-FOUND       VALUE 'Y'.                       00016500
016600     05  WS-ITM-FOUND-SW         PIC X     VALUE 'N'.             00016600
016700         88  ITM-WAS-FOUND       VALUE 'Y'.                       00016700
016800*                                                                 00016800
017000 01  WS-CURRENT-DATE-TIME.                                        00017000
017100     05  WS-CURRENT-DATE.                                         00017100
017200         10  WS-CURRENT-YEAR     PIC 9(2).                        00017200
017300         10  WS-CURRENT-MONTH    PIC 9(2).                        00017300
017400         10  WS-CURRENT-DAY      PIC 9(2).                        00017400
017500     05  WS-CURRENT-TIME.                                         00017500
017600         10  WS-CURRENT-HOUR     PIC 9(2).                        00017600
017700         10  WS-CURRENT-MINUTE   PIC 9(2).                        00017700
017800         10  WS-CURRENT-SECOND   PIC 9(2).                        00017800
017900         10  WS-CURRENT-HNDSEC   PIC 9(2).                        00017900
018000*                                                                 00018000
018100* ORD-DATE IS STAMPED CCYYMMDDHHMMSS ON A NEW DRAFT ORDER - THE   00018100
018200* REDEFINES BELOW LETS US BUILD IT FROM THE TWO 4-DIGIT-YEAR      00018200
018300* SYSTEM CLOCK GROUPS WITHOUT A SEPARATE SET OF MOVE STATEMENTS.  00018300
018400 01  WS-NEW-ORDER-STAMP          PIC 9(14)  VALUE ZEROS.          00018400
018500 01  WS-NEW-ORDER-STAMP-PARTS REDEFINES WS-NEW-ORDER-STAMP.       00018500
018600     05  WS-STAMP-CCYYMMDD       PIC 9(8).                        00018600
018700     05  WS-STAMP-HHMMSS         PIC 9(6).                        00018700
018800*                                                                 00018800
018900* DUMP-READABLE NUMERIC/CHARACTER ALTERNATE VIEW OF A MONEY WORK  00018900
019000* FIELD - KEPT FOR ABEND DIAGNOSIS THE WAY SAM1/SAM3ABND KEPT     00019000
019100* ABEND-TEST-N REDEFINES ABEND-TEST.                              00019100
019200 01  WS-AMOUNT-WORK              PIC S9(8)V99 COMP-3 VALUE +0.    00019200
019300 01  WS-AMOUNT-WORK-X REDEFINES WS-AMOUNT-WORK PIC X(6).          00019300
019310*                                                                 00019310
019320* EDITED VIEWS OF THE BALANCE/TOTAL/SHORTFALL USED TO BUILD THE   00019320
019330* SUBMIT REJECT REASON TEXT (CH00163).                            00019330
019340 01  WS-FUNDS-MSG-BAL            PIC ZZZZ9.99.                    00019340
019350 01  WS-FUNDS-MSG-TOT            PIC ZZZZ9.99.                    00019350
019360 01  WS-FUNDS-MSG-SHORT          PIC ZZZZ9.99.                    00019360
019400*                                                                 00019400
019500* CHARACTER-BY-CHARACTER VIEW OF THE UPPERCASED SEARCH EMAIL,     00019500
019600* USED BY 620-SCAN-EMAIL-SUBSTRING TO LOCATE THE OPERAND TEXT     00019600
019700* WITHOUT AN INTRINSIC FUNCTION.                                  00019700
019800 01  WS-EMAIL-UC                 PIC X(100) VALUE SPACES.         00019800
019900 01  WS-EMAIL-UC-TBL REDEFINES WS-EMAIL-UC.                       00019900
020000     05  WS-EMAIL-UC-CHAR        PIC X OCCURS 100 TIMES.          00020000
020100*                                                                 00020100
020200 01  WS-SEARCH-TEXT-UC           PIC X(100) VALUE SPACES.         00020200
020300 01  WS-SUBSCRIPTS.                                                00020300
020400     05  WS-SCAN-POS             PIC 9(3) COMP VALUE 0.           00020400
020500     05  WS-SCAN-LEN             PIC 9(3) COMP VALUE 0.           00020500
020600     05  WS-SEARCH-LEN           PIC 9(3) COMP VALUE 0.           00020600
020700     05  WS-MATCH-SW             PIC X    VALUE 'N'.              00020700
020800         88  TEXT-MATCHED        VALUE 'Y'.                       00020800
020900*                                                                 00020900
021000****************************************************************** 00021000
021100*    IN-MEMORY CATALOG AND ACCOUNT TABLES                        * 00021100
021200*    LOADED ONCE AT START OF RUN AND REWRITTEN IN FULL AT END -  * 00021200
021300*    THE CATALOG AND CLIENT BASE ARE SMALL ENOUGH THAT A LINEAR  * 00021300
021400*    TABLE SCAN BEATS THE OVERHEAD OF KEYED RE-READS.            * 00021400
021500****************************************************************** 00021500
021600 01  WS-BOOK-TABLE.                                               00021600
021700     05  WS-BOOK-COUNT           PIC 9(5) COMP VALUE 0.           00021700
021800     05  WS-BOOK-TBL OCCURS 0 TO 2000 TIMES                      *00021800
021900                     DEPENDING ON WS-BOOK-COUNT                   00021900
022000                     INDEXED BY WS-BK-IX.                         00022000
022100         10  WS-BK-ID            PIC 9(9).                        00022100
022200         10  WS-BK-NAME          PIC X(60).                       00022200
022300         10  WS-BK-GENRE         PIC X(30).                       00022300
022400         10  WS-BK-AGE-GROUP     PIC X(10).                       00022400
022500         10  WS-BK-PRICE         PIC S9(8)V99 COMP-3.             00022500
022600         10  WS-BK-PUB-DATE      PIC 9(8).                        00022600
022700         10  WS-BK-AUTHOR        PIC X(40).                       00022700
022800         10  WS-BK-PAGES         PIC 9(5).                        00022800
022900         10  WS-BK-LANGUAGE      PIC X(10).                       00022900
023000*                                                                 00023000
023100 01  WS-CLIENT-TABLE.                                             00023100
023200     05  WS-CLI-COUNT            PIC 9(5) COMP VALUE 0.           00023200
023300     05  WS-CLI-TBL OCCURS 0 TO 2000 TIMES                       *00023300
023400                    DEPENDING ON WS-CLI-COUNT                     00023400
023500                    INDEXED BY WS-CL-IX.                          00023500
023600         10  WS-CL-ID            PIC 9(9).                        00023600
023700         10  WS-CL-EMAIL         PIC X(100).                     *00023700
023800         10  WS-CL-ENABLED       PIC X(1).                        00023800
023900             88  WS-CL-IS-ENABLED VALUE 'Y'.                      00023900
024000         10  WS-CL-ROLE          PIC X(10).                       00024000
024100         10  WS-CL-BALANCE       PIC S9(8)V99 COMP-3.             00024100
024200*                                                                 00024200
024300 01  WS-ORDER-TABLE.                                              00024300
024400     05  WS-ORD-COUNT            PIC 9(5) COMP VALUE 0.           00024400
024500     05  WS-NEXT-ORDER-ID        PIC 9(9) COMP VALUE 0.           00024500
024600     05  WS-ORD-TBL OCCURS 0 TO 5000 TIMES                       *00024600
024700                    DEPENDING ON WS-ORD-COUNT                     00024700
024800                    INDEXED BY WS-OR-IX.                          00024800
024900         10  WS-OR-ID            PIC 9(9).                        00024900
025000         10  WS-OR-CLIENT-ID     PIC 9(9).                        00025000
025100         10  WS-OR-CLIENT-EMAIL  PIC X(100).                     *00025100
025200         10  WS-OR-DATE          PIC 9(14).                       00025200
025300         10  WS-OR-PRICE         PIC S9(8)V99 COMP-3.             00025300
025400         10  WS-OR-STATUS        PIC X(10).                       00025400
025500             88  WS-OR-IS-DRAFT  VALUE 'DRAFT     '.             *00025500
025600             88  WS-OR-IS-SUBMIT VALUE 'SUBMITTED '.             *00025600
025700             88  WS-OR-IS-CONFIRM VALUE 'CONFIRMED '.            *00025700
025800             88  WS-OR-IS-CANCEL VALUE 'CANCELLED '.             *00025800
025900*                                                                 00025900
026000 01  WS-ITEM-TABLE.                                               00026000
026100     05  WS-ITM-COUNT            PIC 9(5) COMP VALUE 0.           00026100
026200     05  WS-NEXT-ITEM-ID         PIC 9(9) COMP VALUE 0.           00026200
026300     05  WS-ITM-TBL OCCURS 0 TO 20000 TIMES                      *00026300
026400                    DEPENDING ON WS-ITM-COUNT                     00026400
026500                    INDEXED BY WS-IT-IX.                          00026500
026600         10  WS-IT-ID            PIC 9(9).                        00026600
026700         10  WS-IT-ORDER-ID      PIC 9(9).                        00026700
026800         10  WS-IT-BOOK-ID       PIC 9(9).                        00026800
026900         10  WS-IT-QUANTITY      PIC 9(5).                        00026900
027000*                                                                 00027000
027100****************************************************************** 00027100
027200*    CONTROL TOTALS                                              * 00027200
027300****************************************************************** 00027300
027400 01  REPORT-TOTALS.                                               00027400
027500     05  NUM-TRAN-RECS           PIC S9(9) COMP-3 VALUE +0.       00027500
027600     05  NUM-TRAN-ACCEPTED       PIC S9(9) COMP-3 VALUE +0.       00027600
027700     05  NUM-TRAN-REJECTED       PIC S9(9) COMP-3 VALUE +0.       00027700
027800     05  NUM-ORDERS-SUBMITTED    PIC S9(9) COMP-3 VALUE +0.       00027800
027900     05  TOTAL-SUBMITTED-VALUE   PIC S9(9)V99 COMP-3 VALUE +0.    00027900
028000     05  TOTAL-FUNDS-DEDUCTED    PIC S9(9)V99 COMP-3 VALUE +0.    00028000
028100*                                                                 00028100
028200****************************************************************** 00028200
028300*    CURRENT-TRANSACTION WORK AREA                               * 00028300
028400****************************************************************** 00028400
028500 01  WS-TRAN-WORK.                                                00028500
028600     05  WS-TRAN-RESULT          PIC X(8)  VALUE SPACES.          00028600
028700         88  WS-TRAN-WAS-ACCEPTED VALUE 'ACCEPTED'.               00028700
028800     05  WS-TRAN-REASON          PIC X(40) VALUE SPACES.          00028800
028900     05  WS-CLI-IX-SAVE          PIC 9(5) COMP VALUE 0.           00028900
029000     05  WS-BK-IX-SAVE           PIC 9(5) COMP VALUE 0.           00029000
029200*                                                                 00029200
029300****************************************************************** 00029300
029400*    REPORT LINE LAYOUTS                                         * 00029400
029500****************************************************************** 00029500
029600 01  RPT-HEADING-1.                                               00029600
029700     05  FILLER            PIC X(30)                              00029700
029800               VALUE 'BKS100 - ORDER PROCESSING RUN'.              00029800
029900     05  FILLER            PIC X(10) VALUE SPACES.                00029900
030000     05  FILLER            PIC X(10) VALUE 'RUN DATE: '.          00030000
030100     05  RPT1-MM           PIC 99.                                00030100
030200     05  FILLER            PIC X VALUE '/'.                       00030200
030300     05  RPT1-DD           PIC 99.                                00030300
030400     05  FILLER            PIC X VALUE '/'.                       00030400
030500     05  RPT1-YY           PIC 99.                                00030500
030600     05  FILLER            PIC X(71) VALUE SPACES.                00030600
030700 01  RPT-HEADING-2.                                                00030700
030800     05  FILLER            PIC X(20) VALUE 'TRANSACTION DETAIL'.  00030800
030900     05  FILLER            PIC X(112) VALUE SPACES.               00030900
031000 01  RPT-DETAIL-LINE.                                              00031000
031100     05  RPT-DTL-ACTION    PIC X(14).                              00031100
031200     05  FILLER            PIC X(2) VALUE SPACES.                 00031200
031300     05  RPT-DTL-OPERAND   PIC X(30).                              00031300
031400     05  FILLER            PIC X(2) VALUE SPACES.                 00031400
031500     05  RPT-DTL-RESULT    PIC X(8).                               00031500
031600     05  FILLER            PIC X(2) VALUE SPACES.                 00031600
031700     05  RPT-DTL-REASON    PIC X(40).                              00031700
031800     05  FILLER            PIC X(34) VALUE SPACES.                00031800
031900 01  RPT-TOTALS-HDR1.                                              00031900
032000     05  FILLER            PIC X(26) VALUE 'CONTROL TOTALS:'.     00032000
032100     05  FILLER            PIC X(106) VALUE SPACES.               00032100
032200 01  RPT-TOTALS-LINE.                                              00032200
032300     05  RPT-TOT-LABEL     PIC X(34).                              00032300
032400     05  RPT-TOT-VALUE     PIC ZZZ,ZZZ,ZZ9.99.                    00032400
032500     05  FILLER            PIC X(85) VALUE SPACES.                00032500
032600 01  RPT-LISTING-HDR1.                                             00032600
032700     05  FILLER            PIC X(20) VALUE 'ORDER LISTING'.       00032700
032800     05  FILLER            PIC X(20) VALUE ' - ALL ORDERS, NEWEST'.00032800
032900     05  FILLER            PIC X(12) VALUE ' FIRST'.               00032900
033000     05  FILLER            PIC X(80) VALUE SPACES.                00033000
033100 01  RPT-ORDER-HEADER.                                             00033100
033200     05  FILLER            PIC X(10) VALUE 'ORDER ID: '.          00033200
033300     05  RPT-ORD-ID         PIC 9(9).                              00033300
033400     05  FILLER            PIC X(3) VALUE SPACES.                 00033400
033500     05  RPT-ORD-EMAIL      PIC X(40).                             00033500
033600     05  FILLER            PIC X(1) VALUE SPACES.                 00033600
033700     05  RPT-ORD-DATE       PIC 9(14).                             00033700
033800     05  FILLER            PIC X(1) VALUE SPACES.                 00033800
033900     05  RPT-ORD-STATUS     PIC X(10).                             00033900
034000     05  FILLER            PIC X(1) VALUE SPACES.                 00034000
034100     05  RPT-ORD-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.                   00034100
034200     05  FILLER            PIC X(25) VALUE SPACES.                00034200
034300 01  RPT-ITEM-LINE.                                                00034300
034400     05  FILLER            PIC X(8) VALUE SPACES.                 00034400
034500     05  RPT-ITM-BOOK-NAME  PIC X(40).                             00034500
034600     05  FILLER            PIC X(1) VALUE SPACES.                 00034600
034700     05  RPT-ITM-AUTHOR     PIC X(30).                             00034700
034800     05  FILLER            PIC X(1) VALUE SPACES.                 00034800
034900     05  RPT-ITM-QTY        PIC ZZ,ZZ9.                            00034900
035000     05  FILLER            PIC X(1) VALUE SPACES.                 00035000
035100     05  RPT-ITM-PRICE      PIC ZZZ,ZZ9.99.                        00035100
035200     05  FILLER            PIC X(1) VALUE SPACES.                 00035200
035300     05  RPT-ITM-LINE-TOTAL PIC ZZZ,ZZ9.99.                        00035300
035400     05  FILLER            PIC X(1) VALUE SPACES.                 00035400
035410*                                                                 00035410
035420****************************************************************** 00035420
035430*    MASTER-FILE LOAD WORK RECORDS (CH00477 - MOVED UP INTO      * 00035430
035440*    WORKING-STORAGE WHERE THEY BELONG, OUT OF THE PROCEDURE     * 00035440
035450*    DIVISION PER REVIEW COMMENTS)                               * 00035450
035460****************************************************************** 00035460
035470 01  WS-BOOKMSTR-STATUS-EOF      PIC X VALUE 'N'.                 00035470
035480 01  WS-BOOK-TBL-REC.                                              00035480
035490     05  WS-BT-ID              PIC 9(9).                          00035490
035500     05  WS-BT-NAME            PIC X(60).                         00035500
035510     05  WS-BT-GENRE           PIC X(30).                         00035510
035520     05  WS-BT-AGE-GROUP       PIC X(10).                         00035520
035530     05  WS-BT-PRICE           PIC S9(8)V99 COMP-3.               00035530
035540     05  WS-BT-PUB-DATE        PIC 9(8).                          00035540
035550     05  WS-BT-AUTHOR          PIC X(40).                         00035550
035560     05  WS-BT-PAGES           PIC 9(5).                          00035560
035570     05  WS-BT-LANGUAGE        PIC X(10).                         00035570
035580 01  WS-CLIMSTR-STATUS-EOF       PIC X VALUE 'N'.                 00035580
035590 01  WS-CLI-TBL-REC.                                              00035590
035600     05  WS-CT-ID              PIC 9(9).                          00035600
035610     05  WS-CT-FIRST-NAME      PIC X(50).                        00035610
035620     05  WS-CT-LAST-NAME       PIC X(50).                        00035620
035630     05  WS-CT-EMAIL           PIC X(100).                       00035630
035640     05  WS-CT-PASSWORD        PIC X(60).                        00035640
035650     05  WS-CT-ENABLED         PIC X(1).                         00035650
035660     05  WS-CT-ROLE            PIC X(10).                        00035660
035670     05  WS-CT-BALANCE         PIC S9(8)V99 COMP-3.              00035670
035680 01  WS-ORDMSTR-STATUS-EOF       PIC X VALUE 'N'.                 00035680
035690 01  WS-ORD-TBL-REC.                                               00035690
035700     05  WS-OT-ID              PIC 9(9).                          00035700
035710     05  WS-OT-CLIENT-ID       PIC 9(9).                          00035710
035720     05  WS-OT-CLIENT-EMAIL    PIC X(100).                       00035720
035730     05  WS-OT-DATE            PIC 9(14).                        00035730
035740     05  WS-OT-PRICE           PIC S9(8)V99 COMP-3.              00035740
035750     05  WS-OT-STATUS          PIC X(10).                        00035750
035760 01  WS-LOOKUP-EMAIL             PIC X(100) VALUE SPACES.         00035760
035770 01  WS-LOOKUP-BOOK-ID           PIC 9(9)   VALUE 0.              00035770
035780 01  WS-LOOKUP-ORDER-ID          PIC 9(9)   VALUE 0.              00035780
035790 01  WS-LOOKUP-CLIENT-ID         PIC 9(9)   VALUE 0.              00035790
035800 01  WS-ITMMSTR-STATUS-EOF       PIC X VALUE 'N'.                 00035800
035810 01  WS-ITM-TBL-REC.                                               00035810
035820     05  WS-XT-ID              PIC 9(9).                          00035820
035830     05  WS-XT-ORDER-ID        PIC 9(9).                          00035830
035840     05  WS-XT-BOOK-ID         PIC 9(9).                          00035840
035850     05  WS-XT-QUANTITY        PIC 9(5).                         00035850
035860*                                                                 00035860
035870 PROCEDURE DIVISION.                                              00035870
035880****************************************************************** 00035880
035890 000-MAIN.                                                        00035890
035900     ACCEPT WS-CURRENT-DATE FROM DATE.                            00035900
036000     ACCEPT WS-CURRENT-TIME FROM TIME.                            00036000
036100     DISPLAY 'BKS100 STARTED - ORDER PROCESSING RUN'.             00036100
036200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00036200
036300     PERFORM 710-LOAD-BOOK-TABLE THRU 710-EXIT.                   00036300
036400     PERFORM 720-LOAD-CLIENT-TABLE THRU 720-EXIT.                 00036400
036500     PERFORM 730-LOAD-ORDER-TABLE THRU 730-EXIT.                  00036500
036600     PERFORM 735-LOAD-ITEM-TABLE THRU 735-EXIT.                   00036600
036700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00036700
036800     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    00036800
036900     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00036900
037000             UNTIL TRAN-AT-EOF.                                   00037000
037100     PERFORM 880-PRINT-ORDER-LISTING THRU 880-EXIT.               00037100
037200     PERFORM 890-REPORT-TRAN-STATS THRU 890-EXIT.                 00037200
037300     PERFORM 750-REWRITE-BOOK-MASTER THRU 750-EXIT.               00037300
037400     PERFORM 760-REWRITE-CLIENT-MASTER THRU 760-EXIT.             00037400
037500     PERFORM 770-REWRITE-ORDER-MASTER THRU 770-EXIT.              00037500
037600     PERFORM 780-REWRITE-ITEM-MASTER THRU 780-EXIT.               00037600
037700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00037700
037800     GOBACK.                                                      00037800
037900*                                                                 00037900
038000 100-PROCESS-TRANSACTIONS.                                        00038000
038100     ADD +1 TO NUM-TRAN-RECS.                                     00038100
038200     MOVE SPACES TO WS-TRAN-RESULT.                               00038200
038300     MOVE SPACES TO WS-TRAN-REASON.                               00038300
038400     EVALUATE TRUE                                                00038400
038500         WHEN OTRN-ADD-TO-CART                                    00038500
038600             PERFORM 210-PROCESS-ADD-TO-CART THRU 210-EXIT        00038600
038700         WHEN OTRN-SUBMIT                                         00038700
038800             PERFORM 220-PROCESS-SUBMIT THRU 220-EXIT             00038800
038900         WHEN OTRN-CONFIRM                                        00038900
039000             PERFORM 230-PROCESS-CONFIRM THRU 230-EXIT            00039000
039100         WHEN OTRN-CANCEL                                         00039100
039200             PERFORM 240-PROCESS-CANCEL THRU 240-EXIT             00039200
039300         WHEN OTRN-LIST-DRAFT                                     00039300
039400             PERFORM 250-PROCESS-LIST-DRAFT THRU 250-EXIT         00039400
039500         WHEN OTRN-LIST-NONDRAFT                                  00039500
039600             PERFORM 260-PROCESS-LIST-NONDRAFT THRU 260-EXIT      00039600
039700         WHEN OTRN-LIST-ALL                                       00039700
039800             PERFORM 270-PROCESS-LIST-ALL THRU 270-EXIT           00039800
039900         WHEN OTRN-SEARCH-EMAIL                                   00039900
040000             PERFORM 280-PROCESS-SEARCH-EMAIL THRU 280-EXIT       00040000
040100         WHEN OTHER                                               00040100
040200             MOVE 'UNKNOWN' TO WS-TRAN-RESULT                     00040200
040300             MOVE 'UNRECOGNISED ACTION CODE' TO WS-TRAN-REASON    00040300
040400     END-EVALUATE.                                                00040400
040500     PERFORM 830-REPORT-TRAN-RESULT THRU 830-EXIT.                00040500
040600     PERFORM 740-READ-TRAN-FILE THRU 740-EXIT.                    00040600
040700 100-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900*                                                                 00040900
041000****************************************************************** 00041000
041100*    ADD-TO-CART                                                 * 00041100
041200****************************************************************** 00041200
041300 210-PROCESS-ADD-TO-CART.                                         00041300
041400     MOVE OTRN-CLIENT-EMAIL TO WS-LOOKUP-EMAIL.                   00041400
041500     PERFORM 410-FIND-CLIENT-BY-EMAIL THRU 410-EXIT.              00041500
041600     IF NOT CLI-WAS-FOUND OR NOT WS-CL-IS-ENABLED(WS-CL-IX)       00041600
041700         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00041700
041800         MOVE 'CLIENT NOT FOUND' TO WS-TRAN-REASON                00041800
041900         GO TO 210-EXIT                                           00041900
042000     END-IF.                                                      00042000
042100     MOVE OTRN-BOOK-ID TO WS-LOOKUP-BOOK-ID.                      00042100
042200     PERFORM 420-FIND-BOOK-BY-ID THRU 420-EXIT.                   00042200
042300     IF NOT BOOK-WAS-FOUND                                        00042300
042400         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00042400
042500         MOVE 'BOOK NOT FOUND' TO WS-TRAN-REASON                  00042500
042600         GO TO 210-EXIT                                           00042600
042700     END-IF.                                                      00042700
042800     SET WS-CLI-IX-SAVE TO WS-CL-IX.                              00042800
042900     SET WS-BK-IX-SAVE TO WS-BK-IX.                               00042900
043000     PERFORM 430-FIND-DRAFT-ORDER THRU 430-EXIT.                  00043000
043100     IF NOT ORD-WAS-FOUND                                         00043100
043200         PERFORM 435-CREATE-DRAFT-ORDER THRU 435-EXIT             00043200
043300     END-IF.                                                      00043300
043400     PERFORM 440-FIND-OR-ADD-ITEM THRU 440-EXIT.                  00043400
043500     PERFORM 450-RECALC-ORDER-TOTAL THRU 450-EXIT.                00043500
043600     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00043600
043700 210-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900*                                                                 00043900
044000****************************************************************** 00044000
044100*    SUBMIT                                                      * 00044100
044200****************************************************************** 00044200
044300 220-PROCESS-SUBMIT.                                              00044300
044400     MOVE OTRN-ORDER-ID TO WS-LOOKUP-ORDER-ID.                    00044400
044500     PERFORM 460-FIND-ORDER-BY-ID THRU 460-EXIT.                  00044500
044600     IF NOT ORD-WAS-FOUND                                         00044600
044700         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00044700
044800         MOVE 'ORDER NOT FOUND' TO WS-TRAN-REASON                 00044800
044900         GO TO 220-EXIT                                           00044900
045000     END-IF.                                                      00045000
045100     IF NOT WS-OR-IS-DRAFT(WS-OR-IX)                              00045100
045200         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00045200
045300         MOVE 'NOT DRAFT' TO WS-TRAN-REASON                       00045300
045400         GO TO 220-EXIT                                           00045400
045500     END-IF.                                                      00045500
045600     MOVE WS-OR-CLIENT-ID(WS-OR-IX) TO WS-LOOKUP-CLIENT-ID.       00045600
045700     PERFORM 470-FIND-CLIENT-BY-ID THRU 470-EXIT.                 00045700
045800     IF WS-CL-BALANCE(WS-CL-IX) < WS-OR-PRICE(WS-OR-IX)           00045800
045900         PERFORM 480-REPORT-INSUFFICIENT-FUNDS THRU 480-EXIT      00045900
046000         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00046000
046100         GO TO 220-EXIT                                           00046100
046200     END-IF.                                                      00046200
046300     SUBTRACT WS-OR-PRICE(WS-OR-IX) FROM WS-CL-BALANCE(WS-CL-IX). 00046300
046400     SET WS-OR-IS-SUBMIT(WS-OR-IX) TO TRUE.                       00046400
046500     ADD +1 TO NUM-ORDERS-SUBMITTED.                              00046500
046600     ADD WS-OR-PRICE(WS-OR-IX) TO TOTAL-SUBMITTED-VALUE.          00046600
046700     ADD WS-OR-PRICE(WS-OR-IX) TO TOTAL-FUNDS-DEDUCTED.           00046700
046800     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00046800
046900 220-EXIT.                                                        00046900
047000     EXIT.                                                        00047000
047100*                                                                 00047100
047200****************************************************************** 00047200
047300*    CONFIRM                                                     * 00047300
047400****************************************************************** 00047400
047500 230-PROCESS-CONFIRM.                                             00047500
047600     MOVE OTRN-ORDER-ID TO WS-LOOKUP-ORDER-ID.                    00047600
047700     PERFORM 460-FIND-ORDER-BY-ID THRU 460-EXIT.                  00047700
047800     IF NOT ORD-WAS-FOUND                                         00047800
047900         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00047900
048000         MOVE 'ORDER NOT FOUND' TO WS-TRAN-REASON                 00048000
048100         GO TO 230-EXIT                                           00048100
048200     END-IF.                                                      00048200
048300     IF NOT WS-OR-IS-SUBMIT(WS-OR-IX)                             00048300
048400         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00048400
048500         MOVE 'NOT SUBMITTED' TO WS-TRAN-REASON                   00048500
048600         GO TO 230-EXIT                                           00048600
048700     END-IF.                                                      00048700
048800     SET WS-OR-IS-CONFIRM(WS-OR-IX) TO TRUE.                      00048800
048900     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00048900
049000 230-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200*                                                                 00049200
049300****************************************************************** 00049300
049400*    CANCEL - NO REFUND IS ISSUED                                * 00049400
049500****************************************************************** 00049500
049600 240-PROCESS-CANCEL.                                              00049600
049700     MOVE OTRN-ORDER-ID TO WS-LOOKUP-ORDER-ID.                    00049700
049800     PERFORM 460-FIND-ORDER-BY-ID THRU 460-EXIT.                  00049800
049900     IF NOT ORD-WAS-FOUND                                         00049900
050000         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00050000
050100         MOVE 'ORDER NOT FOUND' TO WS-TRAN-REASON                 00050100
050200         GO TO 240-EXIT                                           00050200
050300     END-IF.                                                      00050300
050400     IF NOT WS-OR-IS-SUBMIT(WS-OR-IX)                             00050400
050500        AND NOT WS-OR-IS-CONFIRM(WS-OR-IX)                        00050500
050600         MOVE 'REJECTED' TO WS-TRAN-RESULT                        00050600
050700         MOVE 'NOT CANCELLABLE' TO WS-TRAN-REASON                 00050700
050800         GO TO 240-EXIT                                           00050800
050900     END-IF.                                                      00050900
051000     SET WS-OR-IS-CANCEL(WS-OR-IX) TO TRUE.                       00051000
051100     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00051100
051200 240-EXIT.                                                        00051200
051300     EXIT.                                                        00051300
051400*                                                                 00051400
051500****************************************************************** 00051500
051600*    LISTINGS AND SEARCH - EACH PRINTS ITS OWN MATCHING ORDERS   * 00051600
051700*    AS PART OF THE TRANSACTION DETAIL; THE UNCONDITIONAL FULL   * 00051700
051800*    LISTING AT 880 STILL RUNS REGARDLESS.                      * 00051800
051900****************************************************************** 00051900
052000 250-PROCESS-LIST-DRAFT.                                          00052000
052100     MOVE OTRN-CLIENT-EMAIL TO WS-LOOKUP-EMAIL.                   00052100
052200     PERFORM 840-PRINT-MATCHING-ORDERS THRU 840-EXIT              00052200
052300         VARYING WS-OR-IX FROM 1 BY 1                             00052300
052400         UNTIL WS-OR-IX > WS-ORD-COUNT.                           00052400
052500     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00052500
052600 250-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800*                                                                 00052800
052900 260-PROCESS-LIST-NONDRAFT.                                       00052900
053000     MOVE OTRN-CLIENT-EMAIL TO WS-LOOKUP-EMAIL.                   00053000
053100     PERFORM 840-PRINT-MATCHING-ORDERS THRU 840-EXIT              00053100
053200         VARYING WS-OR-IX FROM 1 BY 1                             00053200
053300         UNTIL WS-OR-IX > WS-ORD-COUNT.                           00053300
053400     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00053400
053500 260-EXIT.                                                        00053500
053600     EXIT.                                                        00053600
053700*                                                                 00053700
053800 270-PROCESS-LIST-ALL.                                            00053800
053900     MOVE SPACES TO WS-LOOKUP-EMAIL.                              00053900
054000     PERFORM 840-PRINT-MATCHING-ORDERS THRU 840-EXIT              00054000
054100         VARYING WS-OR-IX FROM 1 BY 1                             00054100
054200         UNTIL WS-OR-IX > WS-ORD-COUNT.                           00054200
054300     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00054300
054400 270-EXIT.                                                        00054400
054500     EXIT.                                                        00054500
054600*                                                                 00054600
054700 280-PROCESS-SEARCH-EMAIL.                                        00054700
054800     MOVE OTRN-CLIENT-EMAIL TO WS-SEARCH-TEXT-UC.                 00054800
054900     INSPECT WS-SEARCH-TEXT-UC CONVERTING                        *00054900
055000         'abcdefghijklmnopqrstuvwxyz'                            *00055000
055100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        *00055100
055200     PERFORM 845-PRINT-SEARCH-MATCHES THRU 845-EXIT               00055200
055300         VARYING WS-OR-IX FROM 1 BY 1                             00055300
055400         UNTIL WS-OR-IX > WS-ORD-COUNT.                           00055400
055500     MOVE 'ACCEPTED' TO WS-TRAN-RESULT.                           00055500
055600 280-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800*                                                                 00055800
055900****************************************************************** 00055900
056000*    LOOKUP PARAGRAPHS - LINEAR SCAN OF THE IN-MEMORY TABLES     * 00056000
056100****************************************************************** 00056100
056600*                                                                 00056600
056700 410-FIND-CLIENT-BY-EMAIL.                                        00056700
056800     MOVE 'N' TO WS-CLI-FOUND-SW.                                 00056800
056900     SET WS-CL-IX TO 1.                                           00056900
057000     PERFORM 412-SCAN-CLIENT-EMAIL                                00057000
057100         VARYING WS-CL-IX FROM 1 BY 1                             00057100
057200         UNTIL WS-CL-IX > WS-CLI-COUNT OR CLI-WAS-FOUND.          00057200
057300 410-EXIT.                                                        00057300
057400     EXIT.                                                        00057400
057500*                                                                 00057500
057600 412-SCAN-CLIENT-EMAIL.                                           00057600
057700     IF WS-CL-EMAIL(WS-CL-IX) = WS-LOOKUP-EMAIL                   00057700
057800         MOVE 'Y' TO WS-CLI-FOUND-SW                              00057800
057900     END-IF.                                                      00057900
058000*                                                                 00058000
059600 420-FIND-BOOK-BY-ID.                                             00059600
059700     MOVE 'N' TO WS-BOOK-FOUND-SW.                                00059700
059800     PERFORM 422-SCAN-BOOK-ID                                     00059800
059900         VARYING WS-BK-IX FROM 1 BY 1                             00059900
060000         UNTIL WS-BK-IX > WS-BOOK-COUNT OR BOOK-WAS-FOUND.        00060000
060100 420-EXIT.                                                        00060100
060200     EXIT.                                                        00060200
060300*                                                                 00060300
060400 422-SCAN-BOOK-ID.                                                00060400
060500     IF WS-BK-ID(WS-BK-IX) = WS-LOOKUP-BOOK-ID                    00060500
060600         MOVE 'Y' TO WS-BOOK-FOUND-SW                             00060600
060700     END-IF.                                                      00060700
060800*                                                                 00060800
060900 430-FIND-DRAFT-ORDER.                                            00060900
061000     MOVE 'N' TO WS-ORD-FOUND-SW.                                 00061000
061100     PERFORM 432-SCAN-DRAFT-ORDER                                 00061100
061200         VARYING WS-OR-IX FROM 1 BY 1                             00061200
061300         UNTIL WS-OR-IX > WS-ORD-COUNT OR ORD-WAS-FOUND.          00061300
061400 430-EXIT.                                                        00061400
061500     EXIT.                                                        00061500
061600*                                                                 00061600
061700 432-SCAN-DRAFT-ORDER.                                            00061700
061800     IF WS-OR-CLIENT-ID(WS-OR-IX) = WS-CL-ID(WS-CLI-IX-SAVE)      00061800
061900        AND WS-OR-IS-DRAFT(WS-OR-IX)                              00061900
062000         MOVE 'Y' TO WS-ORD-FOUND-SW                              00062000
062100     END-IF.                                                      00062100
062200*                                                                 00062200
062300 435-CREATE-DRAFT-ORDER.                                          00062300
062400     ADD +1 TO WS-ORD-COUNT.                                      00062400
062500     SET WS-OR-IX TO WS-ORD-COUNT.                                00062500
062600     ADD +1 TO WS-NEXT-ORDER-ID.                                  00062600
062700     MOVE WS-NEXT-ORDER-ID    TO WS-OR-ID(WS-OR-IX).              00062700
062800     MOVE WS-CL-ID(WS-CLI-IX-SAVE)                                00062800
062900                              TO WS-OR-CLIENT-ID(WS-OR-IX).       00062900
063000     MOVE WS-CL-EMAIL(WS-CLI-IX-SAVE)                             00063000
063100                              TO WS-OR-CLIENT-EMAIL(WS-OR-IX).    00063100
063400     STRING '20' WS-CURRENT-YEAR WS-CURRENT-MONTH WS-CURRENT-DAY  00063400
063500            DELIMITED BY SIZE INTO WS-STAMP-CCYYMMDD.             00063500
063600     STRING WS-CURRENT-HOUR WS-CURRENT-MINUTE WS-CURRENT-SECOND   00063600
063700            DELIMITED BY SIZE INTO WS-STAMP-HHMMSS.               00063700
063800     MOVE WS-NEW-ORDER-STAMP  TO WS-OR-DATE(WS-OR-IX).            00063800
063900     MOVE +0                  TO WS-OR-PRICE(WS-OR-IX).           00063900
064000     SET WS-OR-IS-DRAFT(WS-OR-IX) TO TRUE.                        00064000
064100     MOVE 'Y' TO WS-ORD-FOUND-SW.                                 00064100
064200 435-EXIT.                                                        00064200
064300     EXIT.                                                        00064300
064400*                                                                 00064400
064500 440-FIND-OR-ADD-ITEM.                                            00064500
064600     MOVE 'N' TO WS-ITM-FOUND-SW.                                 00064600
064700     PERFORM 442-SCAN-ORDER-ITEM                                  00064700
064800         VARYING WS-IT-IX FROM 1 BY 1                             00064800
064900         UNTIL WS-IT-IX > WS-ITM-COUNT OR ITM-WAS-FOUND.          00064900
065000     IF ITM-WAS-FOUND                                             00065000
065100         ADD +1 TO WS-IT-QUANTITY(WS-IT-IX)                       00065100
065200     ELSE                                                         00065200
065300         ADD +1 TO WS-ITM-COUNT                                   00065300
065400         SET WS-IT-IX TO WS-ITM-COUNT                             00065400
065500         ADD +1 TO WS-NEXT-ITEM-ID                                00065500
065600         MOVE WS-NEXT-ITEM-ID   TO WS-IT-ID(WS-IT-IX)             00065600
065700         MOVE WS-OR-ID(WS-OR-IX) TO WS-IT-ORDER-ID(WS-IT-IX)      00065700
065800         MOVE WS-BK-ID(WS-BK-IX-SAVE) TO WS-IT-BOOK-ID(WS-IT-IX)  00065800
065900         MOVE +1                TO WS-IT-QUANTITY(WS-IT-IX)       00065900
066000     END-IF.                                                      00066000
066100 440-EXIT.                                                        00066100
066200     EXIT.                                                        00066200
066300*                                                                 00066300
066400 442-SCAN-ORDER-ITEM.                                             00066400
066500     IF WS-IT-ORDER-ID(WS-IT-IX) = WS-OR-ID(WS-OR-IX)             00066500
066600        AND WS-IT-BOOK-ID(WS-IT-IX) = WS-BK-ID(WS-BK-IX-SAVE)     00066600
066700         MOVE 'Y' TO WS-ITM-FOUND-SW                              00066700
066800     END-IF.                                                      00066800
066900*                                                                 00066900
067000 450-RECALC-ORDER-TOTAL.                                          00067000
067100     MOVE +0 TO WS-OR-PRICE(WS-OR-IX).                            00067100
067200     PERFORM 452-ADD-LINE-TOTAL                                   00067200
067300         VARYING WS-IT-IX FROM 1 BY 1                             00067300
067400         UNTIL WS-IT-IX > WS-ITM-COUNT.                           00067400
067500 450-EXIT.                                                        00067500
067600     EXIT.                                                        00067600
067700*                                                                 00067700
067800 452-ADD-LINE-TOTAL.                                              00067800
067900     IF WS-IT-ORDER-ID(WS-IT-IX) = WS-OR-ID(WS-OR-IX)             00067900
068000         MOVE 'N' TO WS-BOOK-FOUND-SW                             00068000
068100         MOVE WS-IT-BOOK-ID(WS-IT-IX) TO WS-LOOKUP-BOOK-ID        00068100
068200         PERFORM 422-SCAN-BOOK-ID                                 00068200
068300             VARYING WS-BK-IX FROM 1 BY 1                         00068300
068400             UNTIL WS-BK-IX > WS-BOOK-COUNT OR BOOK-WAS-FOUND     00068400
068500         IF BOOK-WAS-FOUND                                        00068500
068600             COMPUTE WS-OR-PRICE(WS-OR-IX) =                      00068600
068700                     WS-OR-PRICE(WS-OR-IX) +                      00068700
068800                     (WS-BK-PRICE(WS-BK-IX) *                      00068800
068900                      WS-IT-QUANTITY(WS-IT-IX))                   00068900
069000         END-IF                                                   00069000
069100     END-IF.                                                      00069100
069200*                                                                 00069200
069300 460-FIND-ORDER-BY-ID.                                            00069300
069400     MOVE 'N' TO WS-ORD-FOUND-SW.                                 00069400
069500     PERFORM 462-SCAN-ORDER-ID                                    00069500
069600         VARYING WS-OR-IX FROM 1 BY 1                             00069600
069700         UNTIL WS-OR-IX > WS-ORD-COUNT OR ORD-WAS-FOUND.          00069700
069800 460-EXIT.                                                        00069800
069900     EXIT.                                                        00069900
070000*                                                                 00070000
070100 462-SCAN-ORDER-ID.                                               00070100
070200     IF WS-OR-ID(WS-OR-IX) = WS-LOOKUP-ORDER-ID                   00070200
070300         MOVE 'Y' TO WS-ORD-FOUND-SW                              00070300
070400     END-IF.                                                      00070400
070500*                                                                 00070500
070600 470-FIND-CLIENT-BY-ID.                                           00070600
070700     MOVE 'N' TO WS-CLI-FOUND-SW.                                 00070700
070800     PERFORM 472-SCAN-CLIENT-ID                                   00070800
070900         VARYING WS-CL-IX FROM 1 BY 1                             00070900
071000         UNTIL WS-CL-IX > WS-CLI-COUNT OR CLI-WAS-FOUND.          00071000
071100 470-EXIT.                                                        00071100
071200     EXIT.                                                        00071200
071300*                                                                 00071300
071400 472-SCAN-CLIENT-ID.                                              00071400
071500     IF WS-CL-ID(WS-CL-IX) = WS-LOOKUP-CLIENT-ID                  00071500
071600         MOVE 'Y' TO WS-CLI-FOUND-SW                              00071600
071700     END-IF.                                                      00071700
071800*                                                                 00071800
071900 480-REPORT-INSUFFICIENT-FUNDS.                                   00071900
072000     COMPUTE WS-AMOUNT-WORK =                                     00072000
072100             WS-OR-PRICE(WS-OR-IX) - WS-CL-BALANCE(WS-CL-IX).     00072100
072200     MOVE WS-CL-BALANCE(WS-CL-IX)  TO WS-FUNDS-MSG-BAL.           00072200
072300     MOVE WS-OR-PRICE(WS-OR-IX)    TO WS-FUNDS-MSG-TOT.           00072300
072400     MOVE WS-AMOUNT-WORK           TO WS-FUNDS-MSG-SHORT.         00072400
072500     STRING 'BAL=' WS-FUNDS-MSG-BAL                              *00072500
072600            ' TOT=' WS-FUNDS-MSG-TOT                              00072600
072700            ' SHT=' WS-FUNDS-MSG-SHORT                            00072700
072800            DELIMITED BY SIZE INTO WS-TRAN-REASON.                00072800
072900 480-EXIT.                                                        00072900
073000     EXIT.                                                        00073000
073010*                                                                 00073010
073020****************************************************************** 00073020
073030*    FILE OPEN / LOAD / REWRITE / CLOSE                          * 00073030
073040****************************************************************** 00073040
073200 700-OPEN-FILES.                                                  00073200
073300     OPEN INPUT  BOOK-MASTER CLIENT-MASTER ORDER-MASTER           00073300
073400                 ITEM-MASTER TRANSACTION-FILE.                    00073400
073500     OPEN OUTPUT BOOK-OUT CLIENT-OUT ORDER-OUT ITEM-OUT            00073500
073600                 REPORT-FILE.                                      00073600
073700     IF WS-BOOKMSTR-STATUS NOT = '00'                              00073700
073800         DISPLAY 'ERROR OPENING BOOK MASTER. RC: '                 00073800
073900                 WS-BOOKMSTR-STATUS                                00073900
074000         MOVE 16 TO RETURN-CODE                                    00074000
074100         MOVE 'Y' TO WS-TRAN-EOF                                   00074100
074200     END-IF.                                                       00074200
074300     IF WS-CLIMSTR-STATUS NOT = '00'                               00074300
074400         DISPLAY 'ERROR OPENING CLIENT MASTER. RC: '                00074400
074500                 WS-CLIMSTR-STATUS                                 00074500
074600         MOVE 16 TO RETURN-CODE                                    00074600
074700         MOVE 'Y' TO WS-TRAN-EOF                                   00074700
074800     END-IF.                                                       00074800
074900     IF WS-ORDMSTR-STATUS NOT = '00'                               00074900
075000         DISPLAY 'ERROR OPENING ORDER MASTER. RC: '                 00075000
075100                 WS-ORDMSTR-STATUS                                  00075100
075200         MOVE 16 TO RETURN-CODE                                    00075200
075300         MOVE 'Y' TO WS-TRAN-EOF                                   00075300
075400     END-IF.                                                       00075400
075500     IF WS-ITMMSTR-STATUS NOT = '00'                               00075500
075600         DISPLAY 'ERROR OPENING ITEM MASTER. RC: '                  00075600
075700                 WS-ITMMSTR-STATUS                                  00075700
075800         MOVE 16 TO RETURN-CODE                                    00075800
075900         MOVE 'Y' TO WS-TRAN-EOF                                   00075900
076000     END-IF.                                                       00076000
076100     IF WS-OTRANFL-STATUS NOT = '00'                               00076100
076200         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '             00076200
076300                 WS-OTRANFL-STATUS                                  00076300
076400         MOVE 16 TO RETURN-CODE                                    00076400
076500         MOVE 'Y' TO WS-TRAN-EOF                                   00076500
076600     END-IF.                                                       00076600
076700 700-EXIT.                                                        00076700
076800     EXIT.                                                        00076800
076900*                                                                 00076900
077000 710-LOAD-BOOK-TABLE.                                             00077000
077100     READ BOOK-MASTER INTO WS-BOOK-TBL-REC AT END                 00077100
077200         MOVE 'Y' TO WS-BOOKMSTR-STATUS-EOF.                       00077200
077300     PERFORM 712-APPEND-BOOK-ROW                                  00077300
077400         UNTIL WS-BOOKMSTR-STATUS-EOF = 'Y'.                      00077400
077500 710-EXIT.                                                        00077500
077600     EXIT.                                                        00077600
077700*                                                                 00077700
079000 712-APPEND-BOOK-ROW.                                             00079000
079100     ADD +1 TO WS-BOOK-COUNT.                                      00079100
079200     SET WS-BK-IX TO WS-BOOK-COUNT.                                00079200
079300     MOVE WS-BT-ID        TO WS-BK-ID(WS-BK-IX).                   00079300
079400     MOVE WS-BT-NAME      TO WS-BK-NAME(WS-BK-IX).                 00079400
079500     MOVE WS-BT-GENRE     TO WS-BK-GENRE(WS-BK-IX).                00079500
079600     MOVE WS-BT-AGE-GROUP TO WS-BK-AGE-GROUP(WS-BK-IX).            00079600
079700     MOVE WS-BT-PRICE     TO WS-BK-PRICE(WS-BK-IX).                00079700
079800     MOVE WS-BT-PUB-DATE  TO WS-BK-PUB-DATE(WS-BK-IX).             00079800
079900     MOVE WS-BT-AUTHOR    TO WS-BK-AUTHOR(WS-BK-IX).               00079900
080000     MOVE WS-BT-PAGES     TO WS-BK-PAGES(WS-BK-IX).                00080000
080100     MOVE WS-BT-LANGUAGE  TO WS-BK-LANGUAGE(WS-BK-IX).             00080100
080200     READ BOOK-MASTER INTO WS-BOOK-TBL-REC AT END                  00080200
080300         MOVE 'Y' TO WS-BOOKMSTR-STATUS-EOF.                       00080300
080400*                                                                 00080400
080500 720-LOAD-CLIENT-TABLE.                                           00080500
080600     READ CLIENT-MASTER INTO WS-CLI-TBL-REC AT END                00080600
080700         MOVE 'Y' TO WS-CLIMSTR-STATUS-EOF.                        00080700
080800     PERFORM 722-APPEND-CLIENT-ROW                                00080800
080900         UNTIL WS-CLIMSTR-STATUS-EOF = 'Y'.                        00080900
081000 720-EXIT.                                                        00081000
081100     EXIT.                                                        00081100
081200*                                                                 00081200
082400 722-APPEND-CLIENT-ROW.                                           00082400
082500     ADD +1 TO WS-CLI-COUNT.                                       00082500
082600     SET WS-CL-IX TO WS-CLI-COUNT.                                 00082600
082700     MOVE WS-CT-ID         TO WS-CL-ID(WS-CL-IX).                  00082700
082800     MOVE WS-CT-EMAIL      TO WS-CL-EMAIL(WS-CL-IX).               00082800
082900     MOVE WS-CT-ENABLED    TO WS-CL-ENABLED(WS-CL-IX).             00082900
083000     MOVE WS-CT-ROLE       TO WS-CL-ROLE(WS-CL-IX).                00083000
083100     MOVE WS-CT-BALANCE    TO WS-CL-BALANCE(WS-CL-IX).             00083100
083200     READ CLIENT-MASTER INTO WS-CLI-TBL-REC AT END                 00083200
083300         MOVE 'Y' TO WS-CLIMSTR-STATUS-EOF.                        00083300
083400*                                                                 00083400
083500 730-LOAD-ORDER-TABLE.                                            00083500
083600     MOVE +0 TO WS-NEXT-ORDER-ID.                                  00083600
083700     READ ORDER-MASTER INTO WS-ORD-TBL-REC AT END                  00083700
083800         MOVE 'Y' TO WS-ORDMSTR-STATUS-EOF.                        00083800
083900     PERFORM 732-APPEND-ORDER-ROW                                  00083900
084000         UNTIL WS-ORDMSTR-STATUS-EOF = 'Y'.                        00084000
084100 730-EXIT.                                                        00084100
084200     EXIT.                                                        00084200
084300*                                                                 00084300
085300 732-APPEND-ORDER-ROW.                                            00085300
085400     ADD +1 TO WS-ORD-COUNT.                                       00085400
085500     SET WS-OR-IX TO WS-ORD-COUNT.                                 00085500
085600     MOVE WS-OT-ID           TO WS-OR-ID(WS-OR-IX).                00085600
085700     MOVE WS-OT-CLIENT-ID    TO WS-OR-CLIENT-ID(WS-OR-IX).         00085700
085800     MOVE WS-OT-CLIENT-EMAIL TO WS-OR-CLIENT-EMAIL(WS-OR-IX).      00085800
085900     MOVE WS-OT-DATE         TO WS-OR-DATE(WS-OR-IX).              00085900
086000     MOVE WS-OT-PRICE        TO WS-OR-PRICE(WS-OR-IX).             00086000
086100     MOVE WS-OT-STATUS       TO WS-OR-STATUS(WS-OR-IX).            00086100
086200     IF WS-OT-ID > WS-NEXT-ORDER-ID                                00086200
086300         MOVE WS-OT-ID TO WS-NEXT-ORDER-ID                         00086300
086400     END-IF.                                                       00086400
086500     READ ORDER-MASTER INTO WS-ORD-TBL-REC AT END                  00086500
086600         MOVE 'Y' TO WS-ORDMSTR-STATUS-EOF.                        00086600
086700*                                                                 00086700
086800 735-LOAD-ITEM-TABLE.                                             00086800
086900     MOVE +0 TO WS-NEXT-ITEM-ID.                                  00086900
087000     READ ITEM-MASTER INTO WS-ITM-TBL-REC AT END                   00087000
087100         MOVE 'Y' TO WS-ITMMSTR-STATUS-EOF.                        00087100
087200     PERFORM 737-APPEND-ITEM-ROW                                  00087200
087300         UNTIL WS-ITMMSTR-STATUS-EOF = 'Y'.                        00087300
087400 735-EXIT.                                                        00087400
087500     EXIT.                                                        00087500
087600*                                                                 00087600
088400 737-APPEND-ITEM-ROW.                                             00088400
088500     ADD +1 TO WS-ITM-COUNT.                                       00088500
088600     SET WS-IT-IX TO WS-ITM-COUNT.                                 00088600
088700     MOVE WS-XT-ID       TO WS-IT-ID(WS-IT-IX).                    00088700
088800     MOVE WS-XT-ORDER-ID TO WS-IT-ORDER-ID(WS-IT-IX).              00088800
088900     MOVE WS-XT-BOOK-ID  TO WS-IT-BOOK-ID(WS-IT-IX).               00088900
089000     MOVE WS-XT-QUANTITY TO WS-IT-QUANTITY(WS-IT-IX).              00089000
089100     IF WS-XT-ID > WS-NEXT-ITEM-ID                                 00089100
089200         MOVE WS-XT-ID TO WS-NEXT-ITEM-ID                          00089200
089300     END-IF.                                                       00089300
089400     READ ITEM-MASTER INTO WS-ITM-TBL-REC AT END                   00089400
089500         MOVE 'Y' TO WS-ITMMSTR-STATUS-EOF.                        00089500
089600*                                                                 00089600
089700 740-READ-TRAN-FILE.                                              00089700
089800     READ TRANSACTION-FILE AT END                                 00089800
089900         MOVE 'Y' TO WS-TRAN-EOF.                                  00089900
090000 740-EXIT.                                                        00090000
090100     EXIT.                                                        00090100
090200*                                                                 00090200
090300 750-REWRITE-BOOK-MASTER.                                         00090300
090400     SET WS-BK-IX TO 1.                                            00090400
090500     PERFORM 752-WRITE-BOOK-ROW                                    00090500
090600         VARYING WS-BK-IX FROM 1 BY 1                              00090600
090700         UNTIL WS-BK-IX > WS-BOOK-COUNT.                           00090700
090800 750-EXIT.                                                        00090800
090900     EXIT.                                                        00090900
091000*                                                                 00091000
091100 752-WRITE-BOOK-ROW.                                              00091100
091200     MOVE WS-BK-ID(WS-BK-IX)        TO BKOUT-ID.                   00091200
091300     MOVE WS-BK-NAME(WS-BK-IX)      TO BKOUT-NAME.                 00091300
091400     MOVE WS-BK-GENRE(WS-BK-IX)     TO BKOUT-GENRE.                00091400
091500     MOVE WS-BK-AGE-GROUP(WS-BK-IX) TO BKOUT-AGE-GROUP.            00091500
091600     MOVE WS-BK-PRICE(WS-BK-IX)     TO BKOUT-PRICE.                00091600
091700     MOVE WS-BK-PUB-DATE(WS-BK-IX)  TO BKOUT-PUB-DATE.             00091700
091800     MOVE WS-BK-AUTHOR(WS-BK-IX)    TO BKOUT-AUTHOR.               00091800
091900     MOVE WS-BK-PAGES(WS-BK-IX)     TO BKOUT-PAGES.                00091900
092000     MOVE WS-BK-LANGUAGE(WS-BK-IX)  TO BKOUT-LANGUAGE.             00092000
092100     WRITE BKOUT-REC.                                              00092100
092200*                                                                 00092200
092300 760-REWRITE-CLIENT-MASTER.                                       00092300
092400     PERFORM 762-WRITE-CLIENT-ROW                                  00092400
092500         VARYING WS-CL-IX FROM 1 BY 1                              00092500
092600         UNTIL WS-CL-IX > WS-CLI-COUNT.                            00092600
092700 760-EXIT.                                                        00092700
092800     EXIT.                                                        00092800
092900*                                                                 00092900
093000 762-WRITE-CLIENT-ROW.                                            00093000
093100     MOVE WS-CL-ID(WS-CL-IX)       TO CLOUT-ID.                    00093100
093200     MOVE WS-CL-EMAIL(WS-CL-IX)    TO CLOUT-EMAIL.                 00093200
093300     MOVE WS-CL-ENABLED(WS-CL-IX)  TO CLOUT-ENABLED.               00093300
093400     MOVE WS-CL-ROLE(WS-CL-IX)     TO CLOUT-ROLE.                  00093400
093500     MOVE WS-CL-BALANCE(WS-CL-IX)  TO CLOUT-BALANCE.               00093500
093600     WRITE CLOUT-REC.                                              00093600
093700*                                                                 00093700
093800 770-REWRITE-ORDER-MASTER.                                        00093800
093900     PERFORM 772-WRITE-ORDER-ROW                                   00093900
094000         VARYING WS-OR-IX FROM 1 BY 1                              00094000
094100         UNTIL WS-OR-IX > WS-ORD-COUNT.                            00094100
094200 770-EXIT.                                                        00094200
094300     EXIT.                                                        00094300
094400*                                                                 00094400
094500 772-WRITE-ORDER-ROW.                                             00094500
094600     MOVE WS-OR-ID(WS-OR-IX)          TO OROUT-ID.                 00094600
094700     MOVE WS-OR-CLIENT-ID(WS-OR-IX)   TO OROUT-CLIENT-ID.          00094700
094800     MOVE WS-OR-CLIENT-EMAIL(WS-OR-IX) TO OROUT-CLIENT-EMAIL.      00094800
094900     MOVE WS-OR-DATE(WS-OR-IX)        TO OROUT-DATE.               00094900
095000     MOVE WS-OR-PRICE(WS-OR-IX)       TO OROUT-PRICE.              00095000
095100     MOVE WS-OR-STATUS(WS-OR-IX)      TO OROUT-STATUS.             00095100
095200     WRITE OROUT-REC.                                              00095200
095300*                                                                 00095300
095400 780-REWRITE-ITEM-MASTER.                                         00095400
095500     PERFORM 782-WRITE-ITEM-ROW                                    00095500
095600         VARYING WS-IT-IX FROM 1 BY 1                              00095600
095700         UNTIL WS-IT-IX > WS-ITM-COUNT.                            00095700
095800 780-EXIT.                                                        00095800
095900     EXIT.                                                        00095900
096000*                                                                 00096000
096100 782-WRITE-ITEM-ROW.                                              00096100
096200     MOVE WS-IT-ID(WS-IT-IX)        TO ITOUT-ID.                   00096200
096300     MOVE WS-IT-ORDER-ID(WS-IT-IX)  TO ITOUT-ORDER-ID.             00096300
096400     MOVE WS-IT-BOOK-ID(WS-IT-IX)   TO ITOUT-BOOK-ID.              00096400
096500     MOVE WS-IT-QUANTITY(WS-IT-IX)  TO ITOUT-QUANTITY.             00096500
096600     WRITE ITOUT-REC.                                              00096600
096700*                                                                 00096700
096800 790-CLOSE-FILES.                                                 00096800
096900     CLOSE BOOK-MASTER BOOK-OUT CLIENT-MASTER CLIENT-OUT           00096900
097000           ORDER-MASTER ORDER-OUT ITEM-MASTER ITEM-OUT             00097000
097100           TRANSACTION-FILE REPORT-FILE.                           00097100
097200 790-EXIT.                                                        00097200
097300     EXIT.                                                        00097300
097400*                                                                 00097400
097500****************************************************************** 00097500
097600*    REPORT PRINTING                                             * 00097600
097700****************************************************************** 00097700
097800 800-INIT-REPORT.                                                 00097800
097900     MOVE WS-CURRENT-MONTH TO RPT1-MM.                             00097900
098000     MOVE WS-CURRENT-DAY   TO RPT1-DD.                             00098000
098100     MOVE WS-CURRENT-YEAR  TO RPT1-YY.                             00098100
098200     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER PAGE.            00098200
098300     WRITE REPORT-RECORD FROM RPT-HEADING-2 AFTER 2.               00098300
098400 800-EXIT.                                                        00098400
098500     EXIT.                                                        00098500
098600*                                                                 00098600
098700 830-REPORT-TRAN-RESULT.                                          00098700
098800     MOVE OTRN-ACTION TO RPT-DTL-ACTION.                           00098800
098900     IF OTRN-ADD-TO-CART OR OTRN-LIST-DRAFT OR OTRN-LIST-NONDRAFT  00098900
099000        OR OTRN-SEARCH-EMAIL                                       00099000
099100         MOVE OTRN-CLIENT-EMAIL(1:30) TO RPT-DTL-OPERAND           00099100
099200     ELSE                                                          00099200
099300         MOVE OTRN-ORDER-ID TO RPT-DTL-OPERAND                     00099300
099400     END-IF.                                                       00099400
099500     MOVE WS-TRAN-RESULT TO RPT-DTL-RESULT.                        00099500
099600     MOVE WS-TRAN-REASON TO RPT-DTL-REASON.                        00099600
099700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                     00099700
099800     IF WS-TRAN-WAS-ACCEPTED                                       00099800
099900         ADD +1 TO NUM-TRAN-ACCEPTED                               00099900
100000     ELSE                                                          00100000
100100         ADD +1 TO NUM-TRAN-REJECTED                               00100100
100200     END-IF.                                                       00100200
100300 830-EXIT.                                                        00100300
100400     EXIT.                                                        00100400
100500*                                                                 00100500
100600 840-PRINT-MATCHING-ORDERS.                                       00100600
100700     IF OTRN-LIST-DRAFT                                            00100700
100800        AND WS-OR-CLIENT-EMAIL(WS-OR-IX) = WS-LOOKUP-EMAIL         00100800
100900        AND WS-OR-IS-DRAFT(WS-OR-IX)                               00100900
101000         PERFORM 885-PRINT-ONE-ORDER THRU 885-EXIT                 00101000
101100     END-IF.                                                       00101100
101200     IF OTRN-LIST-NONDRAFT                                         00101200
101300        AND WS-OR-CLIENT-EMAIL(WS-OR-IX) = WS-LOOKUP-EMAIL         00101300
101400        AND NOT WS-OR-IS-DRAFT(WS-OR-IX)                           00101400
101500         PERFORM 885-PRINT-ONE-ORDER THRU 885-EXIT                 00101500
101600     END-IF.                                                       00101600
101700     IF OTRN-LIST-ALL                                              00101700
101800         PERFORM 885-PRINT-ONE-ORDER THRU 885-EXIT                 00101800
101900     END-IF.                                                       00101900
102000 840-EXIT.                                                        00102000
102100     EXIT.                                                        00102100
102200*                                                                 00102200
102300 845-PRINT-SEARCH-MATCHES.                                        00102300
102400     MOVE WS-OR-CLIENT-EMAIL(WS-OR-IX) TO WS-EMAIL-UC.             00102400
102500     INSPECT WS-EMAIL-UC CONVERTING                               *00102500
102600         'abcdefghijklmnopqrstuvwxyz'                             *00102600
102700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         *00102700
102800     PERFORM 620-SCAN-EMAIL-SUBSTRING THRU 620-EXIT.              00102800
102900     IF TEXT-MATCHED                                               00102900
103000         PERFORM 885-PRINT-ONE-ORDER THRU 885-EXIT                 00103000
103100     END-IF.                                                       00103100
103200 845-EXIT.                                                        00103200
103300     EXIT.                                                        00103300
103400*                                                                 00103400
103500 620-SCAN-EMAIL-SUBSTRING.                                        00103500
103600     MOVE 'N' TO WS-MATCH-SW.                                      00103600
103700     MOVE 0 TO WS-SEARCH-LEN.                                      00103700
103800     INSPECT WS-SEARCH-TEXT-UC TALLYING WS-SEARCH-LEN              00103800
103900             FOR CHARACTERS BEFORE INITIAL SPACE.                  00103900
104000     IF WS-SEARCH-LEN = 0                                          00104000
104100         MOVE 'Y' TO WS-MATCH-SW                                   00104100
104200         GO TO 620-EXIT                                            00104200
104300     END-IF.                                                       00104300
104400     PERFORM 622-SCAN-ONE-POSITION                                 00104400
104500         VARYING WS-SCAN-POS FROM 1 BY 1                           00104500
104600         UNTIL WS-SCAN-POS > (101 - WS-SEARCH-LEN)                 00104600
104700               OR TEXT-MATCHED.                                    00104700
104800 620-EXIT.                                                        00104800
104900     EXIT.                                                        00104900
105000*                                                                 00105000
105100 622-SCAN-ONE-POSITION.                                           00105100
105200     IF WS-EMAIL-UC(WS-SCAN-POS:WS-SEARCH-LEN) =                   00105200
105300        WS-SEARCH-TEXT-UC(1:WS-SEARCH-LEN)                         00105300
105400         MOVE 'Y' TO WS-MATCH-SW                                   00105400
105500     END-IF.                                                       00105500
105600*                                                                 00105600
105700 885-PRINT-ONE-ORDER.                                             00105700
105800     MOVE WS-OR-ID(WS-OR-IX)          TO RPT-ORD-ID.               00105800
105900     MOVE WS-OR-CLIENT-EMAIL(WS-OR-IX)(1:40) TO RPT-ORD-EMAIL.     00105900
106000     MOVE WS-OR-DATE(WS-OR-IX)        TO RPT-ORD-DATE.             00106000
106100     MOVE WS-OR-STATUS(WS-OR-IX)      TO RPT-ORD-STATUS.           00106100
106200     MOVE WS-OR-PRICE(WS-OR-IX)       TO RPT-ORD-TOTAL.            00106200
106300     WRITE REPORT-RECORD FROM RPT-ORDER-HEADER AFTER 1.            00106300
106400     PERFORM 887-PRINT-ONE-ITEM                                    00106400
106500         VARYING WS-IT-IX FROM 1 BY 1                              00106500
106600         UNTIL WS-IT-IX > WS-ITM-COUNT.                            00106600
106700 885-EXIT.                                                        00106700
106800     EXIT.                                                        00106800
106900*                                                                 00106900
107000 887-PRINT-ONE-ITEM.                                              00107000
107100     IF WS-IT-ORDER-ID(WS-IT-IX) = WS-OR-ID(WS-OR-IX)              00107100
107200         MOVE 'N' TO WS-BOOK-FOUND-SW                              00107200
107300         MOVE WS-IT-BOOK-ID(WS-IT-IX) TO WS-LOOKUP-BOOK-ID         00107300
107400         PERFORM 422-SCAN-BOOK-ID                                  00107400
107500             VARYING WS-BK-IX FROM 1 BY 1                          00107500
107600             UNTIL WS-BK-IX > WS-BOOK-COUNT OR BOOK-WAS-FOUND      00107600
107700         IF BOOK-WAS-FOUND                                         00107700
107800             MOVE WS-BK-NAME(WS-BK-IX)(1:40) TO RPT-ITM-BOOK-NAME  00107800
107900             MOVE WS-BK-AUTHOR(WS-BK-IX)(1:30) TO RPT-ITM-AUTHOR   00107900
108000             MOVE WS-BK-PRICE(WS-BK-IX)      TO RPT-ITM-PRICE      00108000
108100             MOVE WS-IT-QUANTITY(WS-IT-IX)    TO RPT-ITM-QTY       00108100
108200             COMPUTE RPT-ITM-LINE-TOTAL =                          00108200
108300                     WS-BK-PRICE(WS-BK-IX) *                       00108300
108400                     WS-IT-QUANTITY(WS-IT-IX)                      00108400
108500             WRITE REPORT-RECORD FROM RPT-ITEM-LINE                00108500
108600         END-IF                                                    00108600
108700     END-IF.                                                       00108700
108800*                                                                 00108800
108900 880-PRINT-ORDER-LISTING.                                         00108900
109000     WRITE REPORT-RECORD FROM RPT-LISTING-HDR1 AFTER 2.            00109000
109100     PERFORM 882-PRINT-LISTING-ROW                                 00109100
109200         VARYING WS-OR-IX FROM WS-ORD-COUNT BY -1                  00109200
109300         UNTIL WS-OR-IX < 1.                                       00109300
109400 880-EXIT.                                                        00109400
109500     EXIT.                                                        00109500
109600*                                                                 00109600
109700 882-PRINT-LISTING-ROW.                                           00109700
109800     PERFORM 885-PRINT-ONE-ORDER THRU 885-EXIT.                    00109800
109900*                                                                 00109900
110000 890-REPORT-TRAN-STATS.                                           00110000
110100     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.             00110100
110200     MOVE 'TRANSACTIONS READ' TO RPT-TOT-LABEL.                    00110200
110300     MOVE NUM-TRAN-RECS TO RPT-TOT-VALUE.                          00110300
110400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00110400
110500     MOVE 'TRANSACTIONS ACCEPTED' TO RPT-TOT-LABEL.                00110500
110600     MOVE NUM-TRAN-ACCEPTED TO RPT-TOT-VALUE.                      00110600
110700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00110700
110800     MOVE 'TRANSACTIONS REJECTED' TO RPT-TOT-LABEL.                00110800
110900     MOVE NUM-TRAN-REJECTED TO RPT-TOT-VALUE.                      00110900
111000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00111000
111100     MOVE 'ORDERS SUBMITTED' TO RPT-TOT-LABEL.                     00111100
111200     MOVE NUM-ORDERS-SUBMITTED TO RPT-TOT-VALUE.                   00111200
111300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00111300
111400     MOVE 'TOTAL VALUE SUBMITTED' TO RPT-TOT-LABEL.                00111400
111500     MOVE TOTAL-SUBMITTED-VALUE TO RPT-TOT-VALUE.                  00111500
111600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00111600
111700     MOVE 'TOTAL FUNDS DEDUCTED' TO RPT-TOT-LABEL.                 00111700
111800     MOVE TOTAL-FUNDS-DEDUCTED TO RPT-TOT-VALUE.                   00111800
111900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.                     00111900
112000 890-EXIT.                                                        00112000
112100     EXIT.                                                        00112100
