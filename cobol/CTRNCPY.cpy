000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND BOOK DISTRIBUTORS CO. 00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400******************************************************************00000400
000500* COPYBOOK:  CTRNCPY                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  R. MARTINEZ                                         00000700
000800*                                                                00000800
001000* CLIENT ACCOUNT MAINTENANCE TRANSACTION RECORD (INPUT TO        00001000
001100* BKS300).  GET, DELETE, BLOCK AND UNBLOCK ONLY NEED             00001100
001200* CTRN-CLIENT-ID; ADD NEEDS EVERY FIELD EXCEPT CTRN-CLIENT-ID;   00001200
001300* UPDATE NEEDS CTRN-CLIENT-ID PLUS WHICHEVER FIELDS ARE          00001300
001400* CHANGING.                                                     *00001400
001500*                                                                00001500
001600*----------------------------------------------------------------00001600
001700*   DATE     BY     TICKET     DESCRIPTION                      *00001700
001800*----------------------------------------------------------------00001800
001900*   03/11/86  RM    INITIAL CREATION FOR CATALOG SUBSYSTEM       *00001900
002000*   11/19/91  KAN   CH00188  RECORD WIDTH MATCHED TO CLICPY      *00002000
002100******************************************************************00002100
002200 01  CTRN-REC.                                                  00002200
002300     05  CTRN-ACTION                PIC X(10).                 *00002300
002400         88  CTRN-ADD               VALUE 'ADD       '.        *00002400
002500         88  CTRN-UPDATE            VALUE 'UPDATE    '.        *00002500
002600         88  CTRN-DELETE            VALUE 'DELETE    '.        *00002600
002700         88  CTRN-BLOCK             VALUE 'BLOCK     '.        *00002700
002800         88  CTRN-UNBLOCK           VALUE 'UNBLOCK   '.        *00002800
002900         88  CTRN-GET               VALUE 'GET       '.        *00002900
003000     05  CTRN-CLIENT-ID             PIC 9(9).                   00003000
003100     05  CTRN-FIRST-NAME            PIC X(50).                 *00003100
003200     05  CTRN-LAST-NAME             PIC X(50).                 *00003200
003300     05  CTRN-EMAIL                 PIC X(100).                *00003300
003400     05  CTRN-PASSWORD              PIC X(60).                 *00003400
003500     05  FILLER                     PIC X(11).                *00003500
